000100*****************************************************************00010000
000200*    PTSTMTR  -  PTSTMT STATEMENT EXTRACT RECORD LAYOUT           00020000
000300*    COPYBOOK FOR THE FOUR PTSTMT RECORD TYPES (01/02/03/04).     00030000
000400*    ALL FOUR VIEWS REDEFINE THE SAME 900-BYTE LINE BUFFER --     00040000
000500*    THE FIELD THAT TELLS YOU WHICH VIEW APPLIES IS ALWAYS THE    00050000
000600*    FIRST TWO BYTES, PT-RAW-REC-TYPE.                            00060000
000700*                                                                 00070000
000800*    MAINTENANCE LOG                                              00080000
000900*    ----------------------------------------------------------   00090000
001000*    95/03/14  RTF   ORIGINAL CREATION - PTSTMT EXTRACT LAYOUT    00100000
001100*    95/03/29  RTF   ADDED TYPE 04 BLOCK TRAILER VIEW             00110000
001200*    96/11/06  GDS   COLUMN POSITIONS CONFIRMED AGAINST EXTRACT   00120000
001300*                    PRODUCTION RUN -- NO CHANGES REQUIRED        00130000
001400*    98/07/09  GDS   Y2K REVIEW - NO TWO DIGIT YEARS IN THIS      00140000
001500*                    COPYBOOK, POSTING-DATE IS ALREADY YYYYMMDD   00150000
001600*    99/02/02  WLT   99-PT118  REVIEWED FOR Y2K, NO CHANGE        00160000
001700*                    REQUIRED - SIGNED OFF                       00170000
001800*    01/10/18  WLT   01-PT204  AMOUNT FIELDS CONFIRMED AS WHOLE   00180000
001900*                    MINOR-UNIT INTEGERS, NO IMPLIED DECIMAL      00190000
002000*    04/05/02  GDS   04-PT251  NO CHANGE - DOCUMENTATION ONLY     00200000
002100*****************************************************************00210000
002200                                                                  00220000
002300 01  PT-RAW-LINE                        PIC X(900).               00230000
002400                                                                  00240000
002500*****************************************************************00250000
002600*    TYPE 01 - CUSTOMER HEADER                                    00260000
002700*****************************************************************00270000
002800 01  PT01-CUSTOMER-HDR  REDEFINES PT-RAW-LINE.                    00280000
002900     05  PT01-RECORD-TYPE               PIC X(02).                00290000
003000     05  PT01-CUSTOMER-ID               PIC X(16).                00300000
003100     05  FILLER                         PIC X(882).               00310000
003200                                                                  00320000
003300*****************************************************************00330000
003400*    TYPE 02 - CARD / STATEMENT HEADER                            00340000
003500*****************************************************************00350000
003600 01  PT02-CARD-HDR      REDEFINES PT-RAW-LINE.                    00360000
003700     05  PT02-RECORD-TYPE               PIC X(02).                00370000
003800     05  FILLER                         PIC X(25).                00380000
003900     05  PT02-CARD-NUMBER               PIC X(16).                00390000
004000     05  FILLER                         PIC X(220).               00400000
004100     05  PT02-AMOUNT-DUE                PIC X(14).                00410000
004200     05  FILLER                         PIC X(01).                00420000
004300     05  PT02-CREDIT-LIMIT              PIC X(14).                00430000
004400     05  FILLER                         PIC X(01).                00440000
004500     05  PT02-AVAIL-LIMIT               PIC X(15).                00450000
004600     05  FILLER                         PIC X(15).                00460000
004700     05  PT02-PREV-BALANCE              PIC X(15).                00470000
004800     05  FILLER                         PIC X(15).                00480000
004900     05  PT02-TOT-PAYMENT               PIC X(14).                00490000
005000     05  FILLER                         PIC X(31).                00500000
005100     05  PT02-INTEREST                  PIC X(15).                00510000
005200     05  PT02-NEW-BALANCE               PIC X(15).                00520000
005300     05  FILLER                         PIC X(462).               00530000
005400     05  PT02-INSTALLMENT               PIC X(10).                00540000
005500                                                                  00550000
005600*****************************************************************00560000
005700*    TYPE 03 - TRANSACTION DETAIL                                 00570000
005800*****************************************************************00580000
005900 01  PT03-TRX-DETAIL    REDEFINES PT-RAW-LINE.                    00590000
006000     05  PT03-RECORD-TYPE               PIC X(02).                00600000
006100     05  FILLER                         PIC X(25).                00610000
006200     05  PT03-CARD-NUMBER               PIC X(16).                00620000
006300     05  FILLER                         PIC X(38).                00630000
006400     05  PT03-POSTING-DATE              PIC X(08).                00640000
006500     05  PT03-TRX-TEXT                  PIC X(40).                00650000
006600     05  FILLER                         PIC X(19).                00660000
006700     05  PT03-TRX-AMOUNT                PIC X(14).                00670000
006800     05  PT03-TRX-DIR                   PIC X(02).                00680000
006900     05  FILLER                         PIC X(736).               00690000
007000                                                                  00700000
007100*****************************************************************00710000
007200*    TYPE 04 - BLOCK TRAILER                                      00720000
007300*****************************************************************00730000
007400 01  PT04-BLOCK-TRLR    REDEFINES PT-RAW-LINE.                    00740000
007500     05  PT04-RECORD-TYPE               PIC X(02).                00750000
007600     05  FILLER                         PIC X(898).               00760000
007700*                                       END OF PTSTMTR COPYBOOK   00770000
