000100*****************************************************************00010000
000200*    PTPARMS  -  PTSTMT RUN PARAMETER AREA                        00020000
000300*    HOLDS THE CARD-TYPE SWITCH AND THE STATEMENT PERIOD USED     00030000
000400*    TO DRIVE THE PERIOD FILTER AND THE MINIMUM-PAYMENT RULE.     00040000
000500*                                                                 00050000
000600*    MAINTENANCE LOG                                              00060000
000700*    ----------------------------------------------------------   00070000
000800*    97/06/02  GDS   ORIGINAL CREATION                            00080000
000900*    97/09/18  GDS   97-PT066  ADDED CORPORATE CARD-TYPE SWITCH    00090000
001000*    99/01/11  WLT   99-PT118  Y2K - PARM DATES ARE ALREADY       00100000
001100*                    FOUR DIGIT YEARS, NO CHANGE REQUIRED         00110000
001110*    01/10/18  WLT   01-PT204  CONFIRMED SYSIN OVERRIDE CARD      00111000
001120*                    COLUMNS LINE UP WITH PT-FROM-DATE/           00112000
001130*                    PT-UNTIL-DATE - NO CHANGE REQUIRED           00113000
001140*    04/05/02  GDS   04-PT251  NO CHANGE - DOCUMENTATION ONLY     00114000
001150*    09/06/14  WLT   09-PT241  NO CHANGE - REVIEWED ALONGSIDE     00115000
001160*                    THE PTVALID/PTEXTRU ABEND-PATH REWORK        00116000
001200*****************************************************************00120000
001300                                                                  00130000
001400 01  PT-RUN-PARMS.                                                00140000
001500     05  PT-CARD-TYPE-SW            PIC X(01)  VALUE 'R'.         00150000
001600         88  PT-CARD-TYPE-REGULAR       VALUE 'R'.                00160000
001700         88  PT-CARD-TYPE-CORPORATE     VALUE 'C'.                00170000
001800     05  FILLER                     PIC X(03)  VALUE SPACES.      00180000
001900     05  PT-FROM-DATE               PIC X(08)  VALUE '20251016'.  00190000
002000     05  PT-UNTIL-DATE              PIC X(08)  VALUE '20251115'.  00200000
002100     05  FILLER                     PIC X(20)  VALUE SPACES.      00210000
002200*                                       END OF PTPARMS COPYBOOK   00220000
