000100 IDENTIFICATION DIVISION.                                         00010000
000200******************************************************************00020000
000300 PROGRAM-ID.  PTEXTRU.                                            00030000
000400 AUTHOR.      G D SAYLES.                                         00040000
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                          00050000
000600 DATE-WRITTEN. 06/02/97.                                          00060000
000700 DATE-COMPILED.                                                   00070000
000800 SECURITY.    NON-CONFIDENTIAL.                                   00080000
000900*                                                                 00090000
001000******************************************************************00100000
001100*    PTEXTRU  -  PTSTMT FIELD EXTRACTION UTILITY                  00110000
001200*                                                                 00120000
001300*    CALLED BY PTVALID ONCE PER FIELD TO PULL A NUMERIC OR        00130000
001400*    STRING VALUE OUT OF A FIXED-COLUMN PTSTMT LINE, AND ONCE     00140000
001500*    PER BLOCK TO APPLY THE HALF-UP ROUNDING RULE USED BY THE     00150000
001600*    MINIMUM-PAYMENT CALCULATION.  ONE CALLED MODULE, DISPATCHED  00160000
001700*    BY PTX-FUNCTION, SO ALL THE FIELD-HANDLING QUIRKS LIVE IN    00170000
001800*    ONE PLACE.                                                   00180000
001900*                                                                 00190000
002000*    MAINTENANCE LOG                                              00200000
002100*    ----------------------------------------------------------   00210000
002200*    97/06/02  GDS   ORIGINAL CREATION                            00220000
002300*    97/06/25  GDS   97-PT061  ADDED CUSTOM-ROUND FUNCTION FOR    00230000
002400*                    THE MINIMUM PAYMENT 5% CALCULATION           00240000
002500*    97/11/04  GDS   97-PT083  TRAILING-SIGN NUMERIC FIELDS MAY   00250000
002600*                    HAVE BLANKS BETWEEN THE DIGITS AND THE SIGN  00260000
002700*                    -- COMPACT THE WHOLE FIELD BEFORE TESTING    00270000
002800*    99/01/25  WLT   99-PT118  Y2K REVIEW - NO DATE MATH IN THIS  00280000
002900*                    MODULE, DATES ARE PASSED THROUGH AS TEXT -   00290000
003000*                    NO CHANGE REQUIRED                           00300000
003100*    03/08/14  GDS   03-PT197  EXTRACT-STRING NOW TRIMS LEADING   00310000
003200*                    BLANKS AS WELL AS TRAILING                  00320000
003300*    07/02/19  RTF   07-PT230  SHOP STANDARD NOW FORBIDS INLINE   00330000
003400*                    PERFORM/END-PERFORM - EVERY LOOP BODY MOVED 00340000
003500*                    OUT TO ITS OWN PARAGRAPH SO A SYSTEM DUMP    00350000
003600*                    SHOWS WHICH STEP OF THE SCAN BLEW UP         00360000
003610*    09/06/14  WLT   09-PT241  BAD FUNCTION CODE ON ENTRY NOW     00361000
003620*                    GOES TO 9900-INVALID-FUNCTION INSTEAD OF     00362000
003630*                    FALLING OUT OF THE EVALUATE WITH STALE       00363000
003640*                    NUMERIC-OUT/STRING-OUT FROM THE PRIOR CALL   00364000
003700******************************************************************00370000
003800                                                                  00380000
003900 ENVIRONMENT DIVISION.                                            00390000
004000 CONFIGURATION SECTION.                                           00400000
004100 SOURCE-COMPUTER. IBM-390.                                        00410000
004200 OBJECT-COMPUTER. IBM-390.                                        00420000
004300 SPECIAL-NAMES.                                                   00430000
004400     C01 IS TOP-OF-FORM.                                          00440000
004500                                                                  00450000
004600 DATA DIVISION.                                                   00460000
004700 WORKING-STORAGE SECTION.                                         00470000
004800                                                                  00480000
004900 01  PTX-WORK-SWITCHES.                                           00490000
005000     05  PTX-NEG-SW                 PIC X(01)  VALUE 'N'.         00500000
005100         88  PTX-IS-NEGATIVE            VALUE 'Y'.                00510000
005200     05  PTX-NUMERIC-SW             PIC X(01)  VALUE 'N'.         00520000
005300         88  PTX-ALL-NUMERIC            VALUE 'Y'.                00530000
005400                                                                  00540000
005500 01  PTX-WORK-FIELDS.                                             00550000
005600     05  PTX-SUB-IDX                PIC S9(04) COMP.              00560000
005700     05  PTX-OUT-IDX                PIC S9(04) COMP.              00570000
005800     05  PTX-LAST-IDX               PIC S9(04) COMP.              00580000
005900     05  PTX-ONE-CHAR               PIC X(01).                    00590000
006000     05  PTX-COMPACT                PIC X(20)  VALUE SPACES.      00600000
006100     05  PTX-STR-SCRATCH            PIC X(40)  VALUE SPACES.      00610000
006200*                                                                 00620000
006300*    NUMERIC-CLASS VIEW OF PTX-COMPACT - NOT READ BY ANY          00630000
006400*    PARAGRAPH HERE, KEPT SOLELY FOR THE SHOP'S REDEFINES HABIT   00640000
006500 01  PTX-COMPACT-NUM     REDEFINES PTX-COMPACT  PIC 9(20).        00650000
006600                                                                  00660000
006700 01  PTX-NUMERIC-TEMP           PIC 9(15)  COMP-3 VALUE 0.        00670000
006710*                                                                 00671000
006720*    UNSIGNED VIEW OF PTX-NUMERIC-TEMP - NOT READ BY ANY          00672000
006730*    PARAGRAPH HERE, KEPT SOLELY FOR THE SHOP'S REDEFINES HABIT   00673000
006740 01  PTX-NUMERIC-TEMP-U  REDEFINES PTX-NUMERIC-TEMP PIC 9(15)      00674000
006750                         COMP-3.                                  00675000
006800                                                                  00680000
006900 01  PTX-ROUND-WORK.                                              00690000
007000     05  PTX-ROUND-TRUNC            PIC S9(15)      COMP-3.       00700000
007100     05  PTX-ROUND-FRAC             PIC S9(13)V99   COMP-3.       00710000
007200*                                                                 00720000
007300*    UNSIGNED VIEW OF THE ROUNDING WORK FIELDS - NOT READ BY      00730000
007400*    ANY PARAGRAPH HERE, KEPT SOLELY FOR THE SHOP'S REDEFINES     00740000
007410*    HABIT.                                                       00741000
007500 01  PTX-ROUND-TRUNC-U   REDEFINES PTX-ROUND-WORK.                00750000
007600     05  PTX-ROUND-TRUNC-MAG        PIC 9(15)      COMP-3.        00760000
007700     05  PTX-ROUND-FRAC-MAG         PIC 9(13)V99   COMP-3.        00770000
007800                                                                  00780000
007900 LINKAGE SECTION.                                                 00790000
008000                                                                  00800000
008100 01  PTX-FUNCTION               PIC X(01).                        00810000
008200     88  PTX-FN-NUMERIC             VALUE 'N'.                    00820000
008300     88  PTX-FN-STRING              VALUE 'S'.                    00830000
008400     88  PTX-FN-ROUND               VALUE 'R'.                    00840000
008500                                                                  00850000
008600 01  PTX-RAW-LINE               PIC X(900).                       00860000
008700 01  PTX-START                  PIC 9(04) COMP.                   00870000
008800 01  PTX-LENGTH                 PIC 9(04) COMP.                   00880000
008900                                                                  00890000
009000 01  PTX-NUMERIC-OUT            PIC S9(15) COMP-3.                00900000
009100 01  PTX-STRING-OUT             PIC X(40).                        00910000
009200                                                                  00920000
009300 01  PTX-ROUND-IN               PIC S9(13)V99 COMP-3.             00930000
009400 01  PTX-ROUND-OUT              PIC S9(15)    COMP-3.             00940000
009500                                                                  00950000
009600******************************************************************00960000
009700 PROCEDURE DIVISION USING PTX-FUNCTION, PTX-RAW-LINE, PTX-START,  00970000
009800         PTX-LENGTH, PTX-NUMERIC-OUT, PTX-STRING-OUT,             00980000
009900         PTX-ROUND-IN, PTX-ROUND-OUT.                             00990000
010000******************************************************************01000000
010100                                                                  01010000
010200 0000-MAIN-LINE.                                                  01020000
010300     EVALUATE TRUE                                                01030000
010400         WHEN PTX-FN-NUMERIC                                      01040000
010500             PERFORM 1000-EXTRACT-NUMERIC THRU 1000-EXIT          01050000
010600         WHEN PTX-FN-STRING                                       01060000
010700             PERFORM 1100-EXTRACT-STRING THRU 1100-EXIT           01070000
010800         WHEN PTX-FN-ROUND                                        01080000
010900             PERFORM 1300-CUSTOM-ROUND THRU 1300-EXIT             01090000
011000         WHEN OTHER                                               01100000
011100             GO TO 9900-INVALID-FUNCTION                          01110000
011300     END-EVALUATE                                                 01130000
011400     GOBACK.                                                      01140000
011500                                                                  01150000
011600******************************************************************01160000
011700*    1000-EXTRACT-NUMERIC                                         01170000
011800*    PULLS PTX-LENGTH CHARACTERS STARTING AT PTX-START OUT OF     01180000
011900*    PTX-RAW-LINE, SQUEEZES OUT THE BLANKS, PEELS OFF A TRAILING  01190000
012000*    MINUS SIGN IF ONE IS LEFT AFTER SQUEEZING, AND RETURNS 0     01200000
012100*    UNLESS WHAT IS LEFT IS PURE DIGITS.                          01210000
012200******************************************************************01220000
012300 1000-EXTRACT-NUMERIC.                                            01230000
012400     MOVE SPACES TO PTX-COMPACT                                   01240000
012500     MOVE 0      TO PTX-OUT-IDX                                   01250000
012600     MOVE 0      TO PTX-NUMERIC-TEMP                              01260000
012700     MOVE 0      TO PTX-NUMERIC-OUT                               01270000
012800     SET PTX-IS-NEGATIVE TO FALSE                                 01280000
012900     PERFORM 1010-SQUEEZE-ONE-CHAR                                01290000
013000             VARYING PTX-SUB-IDX FROM 1 BY 1                      01300000
013100             UNTIL PTX-SUB-IDX > PTX-LENGTH                       01310000
013200     IF PTX-OUT-IDX = 0                                           01320000
013300*        BLANK/EMPTY FIELD - TREAT AS ZERO                        01330000
013400         CONTINUE                                                 01340000
013500     ELSE                                                         01350000
013600         PERFORM 1020-STRIP-TRAILING-SIGN                         01360000
013700         PERFORM 1030-TEST-AND-MOVE-NUMERIC                       01370000
013800     END-IF                                                       01380000
013900     .                                                            01390000
014000                                                                  01400000
014100 1010-SQUEEZE-ONE-CHAR.                                           01410000
014200     MOVE PTX-RAW-LINE(PTX-START + PTX-SUB-IDX - 1:1)             01420000
014300             TO PTX-ONE-CHAR                                      01430000
014400     IF PTX-ONE-CHAR NOT = SPACE                                  01440000
014500         ADD 1 TO PTX-OUT-IDX                                     01450000
014600         MOVE PTX-ONE-CHAR TO PTX-COMPACT(PTX-OUT-IDX:1)          01460000
014700     END-IF                                                       01470000
014800     .                                                            01480000
014900                                                                  01490000
015000 1020-STRIP-TRAILING-SIGN.                                        01500000
015100     MOVE PTX-OUT-IDX TO PTX-LAST-IDX                             01510000
015200     IF PTX-COMPACT(PTX-LAST-IDX:1) = '-'                         01520000
015300         SET PTX-IS-NEGATIVE TO TRUE                              01530000
015400         SUBTRACT 1 FROM PTX-OUT-IDX                              01540000
015500     END-IF                                                       01550000
015600     .                                                            01560000
015700                                                                  01570000
015800 1030-TEST-AND-MOVE-NUMERIC.                                      01580000
015900     IF PTX-OUT-IDX > 0                                           01590000
016000         IF PTX-COMPACT(1:PTX-OUT-IDX) IS NUMERIC                 01600000
016100             SET PTX-ALL-NUMERIC TO TRUE                          01610000
016200         ELSE                                                     01620000
016300             SET PTX-ALL-NUMERIC TO FALSE                         01630000
016400         END-IF                                                   01640000
016500     ELSE                                                         01650000
016600*        NOTHING BUT A SIGN - TREAT AS ZERO                       01660000
016700         SET PTX-ALL-NUMERIC TO FALSE                             01670000
016800     END-IF                                                       01680000
016900     IF PTX-ALL-NUMERIC                                           01690000
017000         MOVE PTX-COMPACT(1:PTX-OUT-IDX) TO PTX-NUMERIC-TEMP      01700000
017100         IF PTX-IS-NEGATIVE                                       01710000
017200             COMPUTE PTX-NUMERIC-OUT = 0 - PTX-NUMERIC-TEMP       01720000
017300         ELSE                                                     01730000
017400             MOVE PTX-NUMERIC-TEMP TO PTX-NUMERIC-OUT             01740000
017500         END-IF                                                  01750000
017600     END-IF                                                      01760000
017700     .                                                            01770000
017710                                                                          
017720 1000-EXIT.                                                       01772000
017730     EXIT.                                                        01773000
017800                                                                  01780000
017900******************************************************************01790000
018000*    1100-EXTRACT-STRING                                          01800000
018100*    PULLS PTX-LENGTH CHARACTERS AND STRIPS LEADING/TRAILING      01810000
018200*    BLANKS.  USED FOR CUSTOMER-ID, CARD-NUMBER, TRX-DETAIL, AND  01820000
018300*    THE POSTING-DATE TEXT PASSED THROUGH UNCHANGED.              01830000
018400******************************************************************01840000
018500 1100-EXTRACT-STRING.                                             01850000
018600     MOVE SPACES TO PTX-STRING-OUT                                01860000
018700     IF PTX-LENGTH > 0                                            01870000
018800         MOVE PTX-RAW-LINE(PTX-START:PTX-LENGTH) TO PTX-STRING-OUT01880000
018900     END-IF                                                       01890000
019000     MOVE 40 TO PTX-LAST-IDX                                      01900000
019100     PERFORM 1110-BACK-UP-LAST-IDX                                01910000
019200             UNTIL PTX-LAST-IDX = 0                               01920000
019300             OR PTX-STRING-OUT(PTX-LAST-IDX:1) NOT = SPACE        01930000
019400     MOVE 1 TO PTX-SUB-IDX                                        01940000
019500     PERFORM 1120-ADVANCE-SUB-IDX                                 01950000
019600             UNTIL PTX-SUB-IDX > PTX-LAST-IDX                     01960000
019700             OR PTX-STRING-OUT(PTX-SUB-IDX:1) NOT = SPACE         01970000
019800     PERFORM 1130-PULL-TRIMMED-TEXT                               01980000
019900     .                                                            01990000
020000                                                                  02000000
020100 1110-BACK-UP-LAST-IDX.                                           02010000
020200     SUBTRACT 1 FROM PTX-LAST-IDX                                 02020000
020300     .                                                            02030000
020400                                                                  02040000
020500 1120-ADVANCE-SUB-IDX.                                            02050000
020600     ADD 1 TO PTX-SUB-IDX                                         02060000
020700     .                                                            02070000
020800                                                                  02080000
020900 1130-PULL-TRIMMED-TEXT.                                          02090000
021000     IF PTX-LAST-IDX > 0 AND PTX-SUB-IDX <= PTX-LAST-IDX          02100000
021100         MOVE SPACES TO PTX-STR-SCRATCH                           02110000
021200         MOVE PTX-STRING-OUT(PTX-SUB-IDX:PTX-LAST-IDX -           02120000
021300                 PTX-SUB-IDX + 1) TO PTX-STR-SCRATCH              02130000
021400         MOVE SPACES TO PTX-STRING-OUT                            02140000
021500         MOVE PTX-STR-SCRATCH(1:PTX-LAST-IDX - PTX-SUB-IDX + 1)   02150000
021600                 TO PTX-STRING-OUT                                02160000
021700     ELSE                                                         02170000
021800         MOVE SPACES TO PTX-STRING-OUT                            02180000
021900     END-IF                                                       02190000
022000     .                                                            02200000
022010                                                                          
022020 1100-EXIT.                                                       02202000
022030     EXIT.                                                        02203000
022100                                                                  02210000
022200******************************************************************02220000
022300*    1300-CUSTOM-ROUND                                            02230000
022400*    TRUNCATES PTX-ROUND-IN TOWARD ZERO, THEN BUMPS THE INTEGER   02240000
022500*    RESULT UP BY ONE WHEN THE FRACTION LEFT OVER IS .50 OR MORE. 02250000
022600*    FOR A NEGATIVE INPUT THE LEFTOVER FRACTION IS NEVER POSITIVE 02260000
022700*    SO THE RESULT IS JUST TRUNCATION TOWARD ZERO.                02270000
022800******************************************************************02280000
022900 1300-CUSTOM-ROUND.                                               02290000
023000     MOVE PTX-ROUND-IN TO PTX-ROUND-TRUNC                         02300000
023100     COMPUTE PTX-ROUND-FRAC = PTX-ROUND-IN - PTX-ROUND-TRUNC      02310000
023200     IF PTX-ROUND-FRAC >= .50                                    02320000
023300         ADD 1 TO PTX-ROUND-TRUNC                                 02330000
023400     END-IF                                                       02340000
023500     MOVE PTX-ROUND-TRUNC TO PTX-ROUND-OUT                        02350000
023600     .                                                            02360000
023610                                                                          
023620 1300-EXIT.                                                       02362000
023630     EXIT.                                                        02363000
023700                                                                          
023710***************************************************************** 02371000
023720*    9900-INVALID-FUNCTION                                        02372000
023730*    PTX-FN-CODE CAME IN SET TO SOMETHING OTHER THAN N/S/R.  THE  02373000
023740*    CALLING PROGRAM PASSED A BAD FUNCTION CODE - ZERO OUT THE    02374000
023750*    NUMERIC RESULT AND BLANK THE STRING RESULT SO PTVALID DOES   02375000
023760*    NOT PICK UP LEFTOVER DATA FROM A PRIOR CALL.                 02376000
023770***************************************************************** 02377000
023780 9900-INVALID-FUNCTION.                                           02378000
023790     MOVE 0 TO PTX-NUMERIC-OUT                                    02379000
023800     MOVE SPACE TO PTX-STRING-OUT                                 02380000
023810     GOBACK                                                       02381000
023820     .                                                            02382000
024000                                                                          
024500*                                       END OF PTEXTRU            02450000
