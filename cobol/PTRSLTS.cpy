000100*****************************************************************00010000
000200*    PTRSLTS  -  PTSTMT OUTPUT RESULT RECORD LAYOUTS              00020000
000300*    ONE 01-LEVEL GROUP PER RESULT SET PRODUCED BY PTVALID.       00030000
000400*                                                                 00040000
000500*    MAINTENANCE LOG                                              00050000
000600*    ----------------------------------------------------------   00060000
000700*    97/06/09  GDS   ORIGINAL CREATION - RESULT SETS 1,2,3        00070000
000800*    97/06/20  GDS   ADDED DUPLICATE AND ZERO-AMOUNT RESULT SETS  00080000
000900*    97/07/02  GDS   ADDED TOTAL-PAYMENT AND SEQUENCE RESULT SETS 00090000
001000*    99/01/25  WLT   99-PT118  Y2K - NO TWO DIGIT DATES IN ANY    00100000
001100*                    RESULT LAYOUT - NO CHANGE REQUIRED           00110000
001110*    01/10/18  WLT   01-PT204  STRUCTURE RESULT MISSING-TYPE      00111000
001120*                    TEXT NOW BUILT ASCENDING, COMMA-AND-SPACE    00112000
001130*                    SEPARATED, PER THE 01/10/18 RULING           00113000
001140*    04/05/02  GDS   04-PT251  NO CHANGE - DOCUMENTATION ONLY     00114000
001150*    09/06/14  WLT   09-PT241  NO CHANGE - REVIEWED ALONGSIDE     00115000
001160*                    THE PTVALID/PTEXTRU ABEND-PATH REWORK        00116000
001200*****************************************************************00120000
001300                                                                  00130000
001400*****************************************************************00140000
001500*    RESULT SET 1 - BLOCK VALIDATION RESULT (3 ROWS PER BLOCK)    00150000
001600*****************************************************************00160000
001700 01  PT-VAL-RESULT.                                               00170000
001800     05  PTVR-CARD                  PIC X(16).                    00180000
001900     05  PTVR-FIELD-NAME            PIC X(17).                    00190000
002000     05  PTVR-EXPECTED              PIC S9(15).                   00200000
002100     05  PTVR-ACTUAL                PIC S9(15).                   00210000
002200     05  PTVR-STATUS                PIC X(04).                    00220000
002300     05  FILLER                     PIC X(30).                    00230000
002400                                                                  00240000
002500*****************************************************************00250000
002600*    RESULT SET 2 - FILTERED (OUT-OF-PERIOD) TRANSACTION          00260000
002700*****************************************************************00270000
002800 01  PT-FILT-RESULT.                                              00280000
002900     05  PTFR-POSTING-DATE          PIC X(10).                    00290000
003000     05  PTFR-CARD                  PIC X(16).                    00300000
003100     05  PTFR-RAW-LINE              PIC X(80).                    00310000
003200     05  FILLER                     PIC X(14).                    00320000
003300                                                                  00330000
003400*****************************************************************00340000
003500*    RESULT SET 3 - CUSTOMER STRUCTURE RESULT                     00350000
003600*****************************************************************00360000
003700 01  PT-STRC-RESULT.                                              00370000
003800     05  PTSR-CUSTOMER              PIC X(16).                    00380000
003900     05  PTSR-HAS-01                PIC X(03).                    00390000
004000     05  PTSR-HAS-02                PIC X(03).                    00400000
004100     05  PTSR-HAS-03                PIC X(03).                    00410000
004200     05  PTSR-HAS-04                PIC X(03).                    00420000
004300     05  PTSR-STATUS                PIC X(07).                    00430000
004400     05  PTSR-MISSING               PIC X(20).                    00440000
004500     05  FILLER                     PIC X(18).                    00450000
004600                                                                  00460000
004700*****************************************************************00470000
004800*    RESULT SET 4 - DUPLICATE TRANSACTION RESULT                  00480000
004900*****************************************************************00490000
005000 01  PT-DUP-RESULT.                                               00500000
005100     05  PTDR-CARD                  PIC X(16).                    00510000
005200     05  PTDR-POSTING-DATE          PIC X(10).                    00520000
005300     05  PTDR-TRX-DETAIL            PIC X(40).                    00530000
005400     05  PTDR-AMOUNT                PIC S9(14).                   00540000
005500     05  PTDR-DIRECTION             PIC X(02).                    00550000
005600     05  PTDR-COUNT                 PIC 9(04).                    00560000
005700     05  FILLER                     PIC X(14).                    00570000
005800                                                                  00580000
005900*****************************************************************00590000
006000*    RESULT SET 5 - ZERO-AMOUNT TRANSACTION RESULT                00600000
006100*****************************************************************00610000
006200 01  PT-ZERO-RESULT.                                              00620000
006300     05  PTZR-CARD                  PIC X(16).                    00630000
006400     05  PTZR-POSTING-DATE          PIC X(10).                    00640000
006500     05  PTZR-TRX-DETAIL            PIC X(40).                    00650000
006600     05  PTZR-AMOUNT                PIC S9(14).                   00660000
006700     05  PTZR-DIRECTION             PIC X(02).                    00670000
006800     05  FILLER                     PIC X(18).                    00680000
006900                                                                  00690000
007000*****************************************************************00700000
007100*    RESULT SET 6 - TOTAL-PAYMENT RESULT                          00710000
007200*****************************************************************00720000
007300 01  PT-TOTP-RESULT.                                              00730000
007400     05  PTTR-CARD                  PIC X(16).                    00740000
007500     05  PTTR-TOT-PAYMENT           PIC S9(14).                   00750000
007600     05  PTTR-HAS-CR                PIC X(03).                    00760000
007700     05  PTTR-CR-TOTAL              PIC S9(15).                   00770000
007800     05  PTTR-STATUS                PIC X(07).                    00780000
007900     05  FILLER                     PIC X(30).                    00790000
008000                                                                  00800000
008100*****************************************************************00810000
008200*    RESULT SET 7 - RECORD-SEQUENCE RESULT                        00820000
008300*****************************************************************00830000
008400 01  PT-SEQ-RESULT.                                               00840000
008500     05  PTQR-CUSTOMER              PIC X(16).                    00850000
008600     05  PTQR-SEQUENCE              PIC X(400).                   00860000
008700     05  PTQR-STATUS                PIC X(07).                    00870000
008800     05  FILLER                     PIC X(16).                    00880000
008900*                                       END OF PTRSLTS COPYBOOK   00890000
