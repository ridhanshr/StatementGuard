000100 IDENTIFICATION DIVISION.                                         00010000
000200******************************************************************00020000
000300 PROGRAM-ID.  PTVALID.                                           00030000
000400 AUTHOR.      R T FOGARTY.                                       00040000
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                          00050000
000600 DATE-WRITTEN. 06/05/97.                                          00060000
000700 DATE-COMPILED.                                                   00070000
000800 SECURITY.    NON-CONFIDENTIAL.                                   00080000
000900*                                                                 00090000
001000******************************************************************00100000
001100*    PTVALID  -  PTSTMT VALIDATION BATCH                          00110000
001200*                                                                 00120000
001300*    SINGLE PASS OVER THE PTSTMT EXTRACT.  WALKS THE 01/02/03/04  00130000
001400*    RECORD TYPES, RE-FOOTS EACH CARD BLOCK AGAINST THE HEADER    00140000
001500*    AMOUNTS AS THE NEXT BLOCK OPENS (OR AT END OF FILE), AND     00150000
001600*    ACCUMULATES THE CUSTOMER-STRUCTURE, DUPLICATE-TRANSACTION,   00160000
001700*    TOTAL-PAYMENT AND RECORD-SEQUENCE TABLES FOR THE FOUR        00170000
001800*    END-OF-RUN RESULT SETS.  THE OUT-OF-PERIOD AND ZERO-AMOUNT   00180000
001900*    RESULT SETS ARE WRITTEN INLINE AS EACH TYPE 03 IS SEEN.      00190000
002000*                                                                 00200000
002100*    CALLS PTEXTRU FOR EVERY FIELD PULLED OFF THE RAW LINE AND    00210000
002200*    FOR THE HALF-UP ROUNDING USED IN THE BLOCK-VALIDATION MATH.  00220000
002300*                                                                 00230000
002400*    MAINTENANCE LOG                                              00240000
002500*    ----------------------------------------------------------   00250000
002600*    97/06/05  RTF   ORIGINAL CREATION                            00260000
002700*    97/06/25  GDS   97-PT061  ADDED MINIMUM-PAYMENT VALIDATION   00270000
002800*    97/07/02  GDS   97-PT064  ADDED DUPLICATE/TOTAL-PAYMENT/     00280000
002900*                    SEQUENCE RESULT SETS AT END OF RUN           00290000
003000*    97/09/18  GDS   97-PT066  CORPORATE CARDS OWE THE FULL NEW   00300000
003100*                    BALANCE EACH CYCLE, NOT 5 PERCENT OF IT -    00310000
003200*                    REGULAR CARDS KEEP THE FLAT 500.00 FLOOR     00320000
003250*                    UNDER THE 5 PERCENT FORMULA                  00323000
003300*    98/02/11  RTF   98-PT071  BLOCK HEADER RECORD TYPE FOR       00330000
003400*                    CORPORATE CARDS CORRECTED TO '02' - A PRIOR  00340000
003500*                    RELEASE OF THE EXTRACT WAS WRONGLY TAGGING   00350000
003600*                    CORPORATE HEADERS AS '01'                    00360000
003700*    99/01/25  WLT   99-PT118  Y2K REVIEW - FROM-DATE/UNTIL-DATE  00370000
003800*                    ARE FOUR DIGIT YEARS THROUGHOUT, POSTING-    00380000
003900*                    DATE COMPARES AS AN 8 BYTE STRING - NO       00390000
004000*                    CHANGE REQUIRED, SIGNED OFF                  00400000
004100*    01/10/18  WLT   01-PT204  STRUCTURE CHECK NOW REPORTS THE    00410000
004200*                    MISSING TYPES IN ASCENDING ORDER RATHER      00420000
004300*                    THAN DISCOVERY ORDER - MATCHES THE AUDIT     00430000
004400*                    DEPARTMENT'S SPEC                            00440000
004500*    04/05/02  GDS   04-PT251  RAISED THE CUSTOMER AND CARD       00450000
004600*                    TABLE SIZES AFTER THE MARCH CYCLE ABENDED    00460000
004700*                    WITH A TABLE-FULL CONDITION ON CU0041022     00470000
004800*    07/02/19  RTF   07-PT230  SHOP STANDARD NOW FORBIDS INLINE   00480000
004900*                    PERFORM/END-PERFORM - SEQUENCE GRAMMAR SCAN  00490000
005000*                    AND TABLE SEARCHES REWRITTEN AS OUT-OF-LINE  00500000
005100*                    PERFORM OF NAMED PARAGRAPHS                  00510000
005120*    09/06/14  WLT   09-PT241  PTSTMT OPEN FAILURE NOW            00512000
005140*                    GOES TO THE ABEND ROUTINE INSTEAD OF         00514000
005160*                    FALLING THROUGH TO AN EMPTY RUN - A MISSING  00516000
005180*                    EXTRACT SHOULD STOP THE STEP                 00518000
005190*    10/03/22  GDS   10-PT256  BLOCK DR TOTAL, TRX AMOUNT AND     00519000
005192*                    EXP MIN PAY NOW HAVE A MAGNITUDE-ONLY        00519200
005194*                    DEBUG TRACE UNDER UPSI-0 - AUDIT WANTED A    00519400
005196*                    WAY TO WATCH THE BLOCK MATH WITHOUT          00519600
005198*                    READING A SIGN OFF A PACKED FIELD            00519800
005200******************************************************************00520000
005300                                                                  00530000
005400 ENVIRONMENT DIVISION.                                            00540000
005500 CONFIGURATION SECTION.                                           00550000
005600 SOURCE-COMPUTER. IBM-390.                                        00560000
005700 OBJECT-COMPUTER. IBM-390.                                        00570000
005800 SPECIAL-NAMES.                                                   00580000
005900     C01 IS TOP-OF-FORM                                           00590000
006000     UPSI-0 ON STATUS IS WS-TEST-MODE-ON                          00600000
006100             OFF STATUS IS WS-TEST-MODE-OFF.                      00610000
006200                                                                  00620000
006300 INPUT-OUTPUT SECTION.                                            00630000
006400 FILE-CONTROL.                                                    00640000
006500     SELECT PTSTMT-FILE  ASSIGN TO PTSTMT                         00650000
006600            ORGANIZATION IS LINE SEQUENTIAL                       00660000
006700            FILE STATUS IS WS-PTSTMT-STATUS.                      00670000
006800     SELECT PTVALR-FILE  ASSIGN TO PTVALR                         00680000
006900            ORGANIZATION IS LINE SEQUENTIAL                       00690000
007000            FILE STATUS IS WS-PTVALR-STATUS.                      00700000
007100     SELECT PTFILT-FILE  ASSIGN TO PTFILT                         00710000
007200            ORGANIZATION IS LINE SEQUENTIAL                       00720000
007300            FILE STATUS IS WS-PTFILT-STATUS.                      00730000
007400     SELECT PTSTRC-FILE  ASSIGN TO PTSTRC                         00740000
007500            ORGANIZATION IS LINE SEQUENTIAL                       00750000
007600            FILE STATUS IS WS-PTSTRC-STATUS.                      00760000
007700     SELECT PTDUPR-FILE  ASSIGN TO PTDUPR                         00770000
007800            ORGANIZATION IS LINE SEQUENTIAL                       00780000
007900            FILE STATUS IS WS-PTDUPR-STATUS.                      00790000
008000     SELECT PTZERO-FILE  ASSIGN TO PTZERO                         00800000
008100            ORGANIZATION IS LINE SEQUENTIAL                       00810000
008200            FILE STATUS IS WS-PTZERO-STATUS.                      00820000
008300     SELECT PTTOTP-FILE  ASSIGN TO PTTOTP                         00830000
008400            ORGANIZATION IS LINE SEQUENTIAL                       00840000
008500            FILE STATUS IS WS-PTTOTP-STATUS.                      00850000
008600     SELECT PTSEQR-FILE  ASSIGN TO PTSEQR                         00860000
008700            ORGANIZATION IS LINE SEQUENTIAL                       00870000
008800            FILE STATUS IS WS-PTSEQR-STATUS.                      00880000
008900                                                                  00890000
009000 DATA DIVISION.                                                   00900000
009100 FILE SECTION.                                                    00910000
009200                                                                  00920000
009300 FD  PTSTMT-FILE                                                  00930000
009400     RECORDING MODE IS F                                          00940000
009500     LABEL RECORDS ARE STANDARD.                                  00950000
009600     COPY PTSTMTR.                                                00960000
009700                                                                  00970000
009800 FD  PTVALR-FILE                                                  00980000
009900     LABEL RECORDS ARE STANDARD.                                  00990000
010000 01  PTVALR-REC                 PIC X(97).                        01000000
010100                                                                  01010000
010200 FD  PTFILT-FILE                                                  01020000
010300     LABEL RECORDS ARE STANDARD.                                  01030000
010400 01  PTFILT-REC                 PIC X(120).                       01040000
010500                                                                  01050000
010600 FD  PTSTRC-FILE                                                  01060000
010700     LABEL RECORDS ARE STANDARD.                                  01070000
010800 01  PTSTRC-REC                 PIC X(73).                        01080000
010900                                                                  01090000
011000 FD  PTDUPR-FILE                                                  01100000
011100     LABEL RECORDS ARE STANDARD.                                  01110000
011200 01  PTDUPR-REC                 PIC X(100).                       01120000
011300                                                                  01130000
011400 FD  PTZERO-FILE                                                  01140000
011500     LABEL RECORDS ARE STANDARD.                                  01150000
011600 01  PTZERO-REC                 PIC X(100).                       01160000
011700                                                                  01170000
011800 FD  PTTOTP-FILE                                                  01180000
011900     LABEL RECORDS ARE STANDARD.                                  01190000
012000 01  PTTOTP-REC                 PIC X(85).                        01200000
012100                                                                  01210000
012200 FD  PTSEQR-FILE                                                  01220000
012300     LABEL RECORDS ARE STANDARD.                                  01230000
012400 01  PTSEQR-REC                 PIC X(439).                       01240000
012500                                                                  01250000
012600 WORKING-STORAGE SECTION.                                         01260000
012700                                                                  01270000
012800 01  WS-FILE-STATUSES.                                            01280000
012900     05  WS-PTSTMT-STATUS           PIC X(02)  VALUE '00'.        01290000
013000         88  WS-PTSTMT-OK               VALUE '00'.                01300000
013100         88  WS-PTSTMT-EOF              VALUE '10'.                01310000
013200     05  WS-PTVALR-STATUS           PIC X(02)  VALUE '00'.        01320000
013300     05  WS-PTFILT-STATUS           PIC X(02)  VALUE '00'.        01330000
013400     05  WS-PTSTRC-STATUS           PIC X(02)  VALUE '00'.        01340000
013500     05  WS-PTDUPR-STATUS           PIC X(02)  VALUE '00'.        01350000
013600     05  WS-PTZERO-STATUS           PIC X(02)  VALUE '00'.        01360000
013700     05  WS-PTTOTP-STATUS           PIC X(02)  VALUE '00'.        01370000
013800     05  WS-PTSEQR-STATUS           PIC X(02)  VALUE '00'.        01380000
013900                                                                  01390000
014000 01  WS-RUN-SWITCHES.                                             01400000
014100     05  WS-EOF-SW                  PIC X(01)  VALUE 'N'.         01410000
014200         88  WS-AT-EOF                  VALUE 'Y'.                 01420000
014300     05  WS-BLOCK-OPEN-SW           PIC X(01)  VALUE 'N'.         01430000
014400         88  WS-BLOCK-OPEN              VALUE 'Y'.                 01440000
014500     05  WS-SEQ-VALID-SW            PIC X(01)  VALUE 'Y'.         01450000
014600         88  WS-SEQ-VALID               VALUE 'Y'.                 01460000
014700     05  WS-CUST-FOUND-SW           PIC X(01)  VALUE 'N'.         01470000
014800         88  WS-CUST-FOUND              VALUE 'Y'.                 01480000
014900     05  WS-CARD-FOUND-SW           PIC X(01)  VALUE 'N'.         01490000
015000         88  WS-CARD-FOUND              VALUE 'Y'.                 01500000
015100     05  WS-DUP-FOUND-SW            PIC X(01)  VALUE 'N'.         01510000
015200         88  WS-DUP-FOUND               VALUE 'Y'.                 01520000
015300                                                                  01530000
015400*                                                                 01540000
015500*    "CURRENT" CONTEXT - WHAT BLOCK AND WHAT CUSTOMER ARE         01550000
015600*    OPEN AS THE PASS MOVES DOWN THE FILE.                        01560000
015700 01  WS-CURRENT-CONTEXT.                                          01570000
015800     05  WS-CUR-CUSTOMER            PIC X(16)  VALUE SPACES.      01580000
015900     05  WS-CUR-CARD                PIC X(16)  VALUE SPACES.      01590000
016000     05  WS-CUR-HEADER.                                           01600000
016100         10  WS-CUR-AMOUNT-DUE          PIC S9(14) COMP-3.         01610000
016200         10  WS-CUR-CREDIT-LIMIT        PIC S9(14) COMP-3.         01620000
016300         10  WS-CUR-AVAIL-LIMIT         PIC S9(15) COMP-3.         01630000
016400         10  WS-CUR-PREV-BALANCE        PIC S9(15) COMP-3.         01640000
016500         10  WS-CUR-TOT-PAYMENT         PIC S9(14) COMP-3.         01650000
016600         10  WS-CUR-INTEREST            PIC S9(15) COMP-3.         01660000
016700         10  WS-CUR-NEW-BALANCE         PIC S9(15) COMP-3.         01670000
016800         10  WS-CUR-INSTALLMENT         PIC S9(10) COMP-3.         01680000
016900     05  WS-CUR-DR-TOTAL            PIC S9(15) COMP-3 VALUE 0.     01690000
017000     05  WS-CUR-CR-TOTAL            PIC S9(15) COMP-3 VALUE 0.     01700000
017100*                                                                         
017200*    UNSIGNED VIEW OF THE BLOCK DR TOTAL - SHOWN ON THE DEBUG     01720000
017300*    TRACE (2360-DEBUG-TRACE-TRX/3090-DEBUG-TRACE-BLOCK) WHEN     01730000
017350*    PTVALID RUNS WITH UPSI-0 ON.                                 01735000
017400 01  WS-CUR-TOTALS-U   REDEFINES WS-CUR-DR-TOTAL                  01740000
017500     PIC 9(15) COMP-3.                                            01750000
017700*                                                                 01770000
019200 01  WS-TRX-FIELDS.                                               01920000
019300     05  WS-TRX-CARD                PIC X(16)  VALUE SPACES.      01930000
019400     05  WS-TRX-POSTING-DATE        PIC X(08)  VALUE SPACES.      01940000
019500     05  WS-TRX-DETAIL              PIC X(40)  VALUE SPACES.      01950000
019600     05  WS-TRX-AMOUNT              PIC S9(14) COMP-3.            01960000
019610*                                                                         
019620*    UNSIGNED VIEW OF THE POSTED AMOUNT - THE DEBUG TRACE SHOWS   01962000
019630*    MAGNITUDE SEPARATELY FROM DIRECTION RATHER THAN MAKE THE     01963000
019640*    AUDIT CLERKS READ A SIGN OFF A PACKED FIELD.                 01964000
019650     05  WS-TRX-AMOUNT-U  REDEFINES WS-TRX-AMOUNT                 01965000
019660                          PIC 9(14) COMP-3.                       01966000
019700     05  WS-TRX-DIR                 PIC X(02)  VALUE SPACES.      01970000
019800         88  WS-TRX-IS-DR               VALUE 'DR'.                01980000
019900         88  WS-TRX-IS-CR               VALUE 'CR'.                01990000
020000*                                                                 02000000
020100*    FORMATTED YYYY-MM-DD VIEW OF A POSTING DATE - SHARED BY THE  02010000
020200*    FILTERED, ZERO-AMOUNT AND DUPLICATE RESULT ROWS.             02020000
020300 01  WS-FMT-DATE-IN                 PIC X(08)  VALUE SPACES.      02030000
020400 01  WS-FMT-DATE-OUT.                                             02040000
020500     05  WS-FMT-YYYY                PIC X(04).                   02050000
020600     05  FILLER                     PIC X(01)  VALUE '-'.        02060000
020700     05  WS-FMT-MM                  PIC X(02).                   02070000
020800     05  FILLER                     PIC X(01)  VALUE '-'.        02080000
020900     05  WS-FMT-DD                  PIC X(02).                  02090000
021000*                                                                 02100000
021100*    BLOCK-VALIDATION WORK FIELDS - EXPECTED VS ACTUAL            02110000
021200 01  WS-VALIDATE-WORK.                                            02120000
021300     05  WS-EXP-NEW-BAL             PIC S9(15) COMP-3.            02130000
021400     05  WS-EXP-AVAIL               PIC S9(15) COMP-3.            02140000
021500     05  WS-EXP-MIN-PAY             PIC S9(15) COMP-3.            02150000
021530*                                                                         
021540*    UNSIGNED VIEW OF THE EXPECTED MINIMUM PAYMENT - MIN-PAY CAN  02154000
021550*    NEVER LEGITIMATELY GO NEGATIVE, SO THE DEBUG TRACE CARRIES   02155000
021560*    THE MAGNITUDE-ONLY FORM (3090-DEBUG-TRACE-BLOCK).            02156000
021570     05  WS-EXP-MIN-PAY-U REDEFINES WS-EXP-MIN-PAY                02157000
021580                           PIC 9(15) COMP-3.                      02158000
021600     05  WS-ROUND-IN                PIC S9(13)V99 COMP-3.         02160000
021700     05  WS-ROUND-OUT               PIC S9(15)    COMP-3.         02170000
021800                                                                  02180000
021900*                                                                 02190000
022000*    CUSTOMER STRUCTURE/SEQUENCE TABLE - ONE ENTRY PER DISTINCT   02200000
022100*    CUSTOMER-ID SEEN ON THE RUN.  RAISED FROM 500 TO 1500        02210000
022200*    ENTRIES UNDER 04-PT251 AFTER THE MARCH CYCLE ABEND.          02220000
022300 01  WS-CUST-TABLE.                                               02230000
022400     05  WS-CUST-COUNT              PIC S9(04) COMP VALUE 0.      02240000
022500     05  WS-CUST-ENTRY OCCURS 1500 TIMES                          02250000
022600             INDEXED BY WS-CUST-IDX, WS-CUST-IDX2.                02260000
022700         10  WS-CUST-ID                 PIC X(16).                02270000
022800         10  WS-CUST-HAS-01-SW          PIC X(01)  VALUE 'N'.     02280000
022900             88  WS-CUST-HAS-01             VALUE 'Y'.            02290000
023000         10  WS-CUST-HAS-02-SW          PIC X(01)  VALUE 'N'.     02300000
023100             88  WS-CUST-HAS-02             VALUE 'Y'.            02310000
023200         10  WS-CUST-HAS-03-SW          PIC X(01)  VALUE 'N'.     02320000
023300             88  WS-CUST-HAS-03             VALUE 'Y'.            02330000
023400         10  WS-CUST-HAS-04-SW          PIC X(01)  VALUE 'N'.     02340000
023500             88  WS-CUST-HAS-04             VALUE 'Y'.            02350000
023600         10  WS-CUST-SEQ-LEN            PIC S9(04) COMP VALUE 0.  02360000
023700         10  WS-CUST-SEQ-CODE  OCCURS 150 TIMES  PIC X(02).       02370000
023800                                                                  02380000
023900*                                                                 02390000
024000*    CARD / TOTAL-PAYMENT TABLE - ONE ENTRY PER DISTINCT CARD     02400000
024100*    NUMBER SEEN ON THE RUN.                                      02410000
024200 01  WS-CARD-TABLE.                                               02420000
024300     05  WS-CARD-COUNT              PIC S9(04) COMP VALUE 0.      02430000
024400     05  WS-CARD-ENTRY OCCURS 3000 TIMES                          02440000
024500             INDEXED BY WS-CARD-IDX, WS-CARD-IDX2.                02450000
024600         10  WS-CARD-NUMBER             PIC X(16).                02460000
024700         10  WS-CARD-TOT-PAYMENT        PIC S9(14) COMP-3.        02470000
024800         10  WS-CARD-HAS-CR-SW          PIC X(01)  VALUE 'N'.     02480000
024900             88  WS-CARD-HAS-CR              VALUE 'Y'.           02490000
025000         10  WS-CARD-CR-TOTAL           PIC S9(15) COMP-3 VALUE 0.02500000
025100                                                                  02510000
025200*                                                                 02520000
025300*    DUPLICATE-TRANSACTION TRACKING TABLE - KEYED ON THE FIVE     02530000
025400*    FIELD TUPLE FROM THE SPEC (CARD/DATE/DETAIL/AMOUNT/DIR).     02540000
025500 01  WS-DUP-TABLE.                                                02550000
025600     05  WS-DUP-COUNT               PIC S9(04) COMP VALUE 0.      02560000
025700     05  WS-DUP-ENTRY OCCURS 6000 TIMES                          02570000
025800             INDEXED BY WS-DUP-IDX, WS-DUP-IDX2.                  02580000
025900         10  WS-DUP-CARD                PIC X(16).                02590000
026000         10  WS-DUP-POSTING-DATE        PIC X(08).                02600000
026100         10  WS-DUP-DETAIL              PIC X(40).                02610000
026200         10  WS-DUP-AMOUNT              PIC S9(14) COMP-3.        02620000
026300         10  WS-DUP-DIRECTION          PIC X(02).                 02630000
026400         10  WS-DUP-TALLY               PIC 9(04) COMP VALUE 0.   02640000
026500                                                                  02650000
026600*                                                                 02660000
026700*    PARAGRAPH-TO-PARAGRAPH MESSAGE AREA FOR PTEXTRU.             02670000
026800 01  WS-EXTRU-LINKAGE.                                            02680000
026900     05  WS-EXTRU-FUNCTION          PIC X(01).                    02690000
027000     05  WS-EXTRU-START             PIC 9(04) COMP.               02700000
027100     05  WS-EXTRU-LENGTH            PIC 9(04) COMP.               02710000
027200     05  WS-EXTRU-NUMERIC-OUT       PIC S9(15) COMP-3.            02720000
027300     05  WS-EXTRU-STRING-OUT        PIC X(40).                    02730000
027350*                                                                 02735000
027360*    RELAY FIELD - PERFORM CANNOT PASS PARAMETERS, SO THE CODE    02736000
027370*    TO BE APPENDED IS SET HERE BEFORE 2120 IS PERFORMED.         02737000
027380 01  WS-APPEND-CODE                 PIC X(02)  VALUE SPACES.      02738000
027390*                                                                 02739000
027392*    OPTIONAL SYSIN PARM CARD - BLANK FIELDS LEAVE THE PTPARMS    02739200
027394*    DEFAULT IN PLACE.                                            02739400
027396 01  WS-PARM-CARD.                                                02739600
027398     05  WS-PARM-CARD-TYPE          PIC X(01)  VALUE SPACE.       02739800
027399     05  WS-PARM-FROM-DATE          PIC X(08)  VALUE SPACES.      02739900
027400     05  WS-PARM-UNTIL-DATE         PIC X(08)  VALUE SPACES.      02740000
027401     05  FILLER                     PIC X(62)  VALUE SPACES.      02740100
027420*                                                                 02742000
027440*    END-OF-RUN REPORT-BUILDING WORK AREA - MISSING-TYPE LIST     02744000
027460*    AND RECORD-TYPE SEQUENCE TEXT.                               02746000
027480 01  WS-MISS-TEXT                   PIC X(20)  VALUE SPACES.      02748000
027500 77  WS-MISS-PTR                    PIC S9(04) COMP VALUE 1.      02750000
027520 01  WS-MISS-CODE                   PIC X(02)  VALUE SPACES.      02752000
027540 01  WS-SEQ-TEXT                    PIC X(400) VALUE SPACES.      02754000
027560 77  WS-SEQ-PTR                     PIC S9(04) COMP VALUE 1.      02756000
027580 77  WS-SEQ-POS                     PIC S9(04) COMP VALUE 1.      02758000
027600*                                                                 02760000
027600*    REPORT HEADING LINES - ONE PER RESULT SET, SHOP PRINT-REC    02760000
027700*    STYLE (LITERAL COLUMN TITLES, WRITTEN ONCE AT OPEN TIME).    02770000
027800 01  HDG-VAL-LINE.                                                02780000
027900     05  FILLER  PIC X(16) VALUE 'CARD-NUMBER     '.              02790000
028000     05  FILLER  PIC X(17) VALUE 'FIELD-NAME       '.             02800000
028100     05  FILLER  PIC X(15) VALUE 'EXPECTED       '.               02810000
028200     05  FILLER  PIC X(15) VALUE 'ACTUAL         '.                02820000
028300     05  FILLER  PIC X(04) VALUE 'STAT'.                          02830000
028400     05  FILLER  PIC X(30) VALUE SPACES.                          02840000
028500 01  HDG-FILT-LINE.                                                02850000
028600     05  FILLER  PIC X(10) VALUE 'PSTG-DATE '.                    02860000
028700     05  FILLER  PIC X(16) VALUE 'CARD-NUMBER     '.               02870000
028800     05  FILLER  PIC X(80) VALUE 'RAW-LINE (FIRST 80 BYTES)'.      02880000
028900     05  FILLER  PIC X(14) VALUE SPACES.                           02890000
029000 01  HDG-STRC-LINE.                                                02900000
029100     05  FILLER  PIC X(16) VALUE 'CUSTOMER-ID     '.               02910000
029200     05  FILLER  PIC X(03) VALUE '01 '.                           02920000
029300     05  FILLER  PIC X(03) VALUE '02 '.                           02930000
029400     05  FILLER  PIC X(03) VALUE '03 '.                           02940000
029500     05  FILLER  PIC X(03) VALUE '04 '.                           02950000
029600     05  FILLER  PIC X(07) VALUE 'STATUS '.                       02960000
029700     05  FILLER  PIC X(20) VALUE 'MISSING-TYPES'.                 02970000
029800     05  FILLER  PIC X(18) VALUE SPACES.                          02980000
029900 01  HDG-DUPR-LINE.                                                02990000
030000     05  FILLER  PIC X(16) VALUE 'CARD-NUMBER     '.               03000000
030100     05  FILLER  PIC X(10) VALUE 'PSTG-DATE '.                    03010000
030200     05  FILLER  PIC X(40) VALUE 'TRX-DETAIL'.                     03020000
030300     05  FILLER  PIC X(14) VALUE 'AMOUNT        '.                 03030000
030400     05  FILLER  PIC X(02) VALUE 'DR'.                            03040000
030500     05  FILLER  PIC X(04) VALUE 'CNT '.                          03050000
030600     05  FILLER  PIC X(14) VALUE SPACES.                          03060000
030700 01  HDG-ZERO-LINE.                                                03070000
030800     05  FILLER  PIC X(16) VALUE 'CARD-NUMBER     '.               03080000
030900     05  FILLER  PIC X(10) VALUE 'PSTG-DATE '.                    03090000
031000     05  FILLER  PIC X(40) VALUE 'TRX-DETAIL'.                     03100000
031100     05  FILLER  PIC X(14) VALUE 'AMOUNT        '.                 03110000
031200     05  FILLER  PIC X(02) VALUE 'DR'.                            03120000
031300     05  FILLER  PIC X(18) VALUE SPACES.                          03130000
031400 01  HDG-TOTP-LINE.                                                03140000
031500     05  FILLER  PIC X(16) VALUE 'CARD-NUMBER     '.               03150000
031600     05  FILLER  PIC X(14) VALUE 'TOT-PAYMENT   '.                03160000
031700     05  FILLER  PIC X(03) VALUE 'HCR'.                           03170000
031800     05  FILLER  PIC X(15) VALUE 'CR-TOTAL       '.                03180000
031900     05  FILLER  PIC X(07) VALUE 'STATUS '.                       03190000
032000     05  FILLER  PIC X(30) VALUE SPACES.                          03200000
032100 01  HDG-SEQR-LINE.                                                03210000
032200     05  FILLER  PIC X(16) VALUE 'CUSTOMER-ID     '.               03220000
032300     05  FILLER  PIC X(400) VALUE 'RECORD-TYPE SEQUENCE'.          03230000
032400     05  FILLER  PIC X(07) VALUE 'STATUS '.                       03240000
032500     05  FILLER  PIC X(16) VALUE SPACES.                          03250000
032600                                                                  03260000
032700     COPY PTPARMS.                                                03270000
032800     COPY PTRSLTS.                                                03280000
032900                                                                  03290000
033000******************************************************************03300000
033100 PROCEDURE DIVISION.                                              03310000
033200******************************************************************03320000
033300                                                                  03330000
033400 0000-MAIN-LINE.                                                  03340000
033500     PERFORM 0100-INITIALIZE-RUN THRU 0100-EXIT                   03350000
033600     PERFORM 0700-OPEN-FILES     THRU 0700-EXIT                   03360000
033700     PERFORM 2000-READ-PTSTMT                                     03370000
033800     PERFORM 2010-EDIT-ONE-RECORD                                 03380000
033900             UNTIL WS-AT-EOF                                      03390000
034000     PERFORM 4000-END-OF-FILE-VALIDATE                            03400000
034100     PERFORM 5000-FINAL-REPORTS  THRU 5000-EXIT                   03410000
034200     PERFORM 0790-CLOSE-FILES                                     03420000
034300     GOBACK.                                                      03430000
034400                                                                  03440000
034500******************************************************************03450000
034600*    0100-INITIALIZE-RUN                                          03460000
034700*    PT-RUN-PARMS CARRIES THE SHOP-STANDARD DEFAULTS (REGULAR     03470000
034800*    CARD, 2025-10-16 THROUGH 2025-11-15).  A PARM CARD ON        03480000
034900*    SYSIN OVERRIDES THEM WHEN ONE IS SUPPLIED.                   03490000
035000******************************************************************03500000
035100 0100-INITIALIZE-RUN.                                             03510000
035200     MOVE 0 TO WS-CUST-COUNT                                      03520000
035300     MOVE 0 TO WS-CARD-COUNT                                      03530000
035400     MOVE 0 TO WS-DUP-COUNT                                       03540000
035500     MOVE SPACES TO WS-CUR-CUSTOMER WS-CUR-CARD                   03550000
035600     SET WS-BLOCK-OPEN-SW TO 'N'                                  03560000
035700     IF WS-TEST-MODE-OFF                                          03570000
035800         PERFORM 0110-ACCEPT-PARM-OVERRIDE                        03580000
035900     END-IF                                                       03590000
036000     .                                                            03600000
036100                                                                  03610000
036200 0110-ACCEPT-PARM-OVERRIDE.                                       03620000
036300     ACCEPT WS-PARM-CARD FROM SYSIN                               03630000
036400     IF WS-PARM-CARD NOT = SPACES                                 03640000
036500         IF WS-PARM-CARD-TYPE NOT = SPACE                         03650000
036600             MOVE WS-PARM-CARD-TYPE TO PT-CARD-TYPE-SW             03660000
036700         END-IF                                                   03670000
036800         IF WS-PARM-FROM-DATE NOT = SPACES                        03680000
036900             MOVE WS-PARM-FROM-DATE TO PT-FROM-DATE                03690000
037000         END-IF                                                   03700000
037100         IF WS-PARM-UNTIL-DATE NOT = SPACES                       03710000
037200             MOVE WS-PARM-UNTIL-DATE TO PT-UNTIL-DATE              03720000
037300         END-IF                                                   03730000
037400     END-IF                                                       03740000
037500     .                                                            03750000
037520 0100-EXIT.                                                       03752000
037540     EXIT.                                                        03754000
037600                                                                  03760000
037700******************************************************************03770000
037800*    0700-OPEN-FILES                                              03780000
037900******************************************************************03790000
038000 0700-OPEN-FILES.                                                 03800000
038100     OPEN INPUT PTSTMT-FILE                                       03810000
038200     IF NOT WS-PTSTMT-OK                                          03820000
038300        DISPLAY 'PTVALID - PTSTMT OPEN FAILED - ' WS-PTSTMT-STATUS03830000
038400         GO TO 9900-ABEND-ROUTINE                                 03840000
038500     END-IF                                                       03850000
038600     OPEN OUTPUT PTVALR-FILE PTFILT-FILE PTSTRC-FILE              03860000
038700                 PTDUPR-FILE PTZERO-FILE PTTOTP-FILE PTSEQR-FILE  03870000
038800     WRITE PTVALR-REC FROM HDG-VAL-LINE                           03880000
038900     WRITE PTFILT-REC FROM HDG-FILT-LINE                          03890000
039000     WRITE PTSTRC-REC FROM HDG-STRC-LINE                          03900000
039100     WRITE PTDUPR-REC FROM HDG-DUPR-LINE                          03910000
039200     WRITE PTZERO-REC FROM HDG-ZERO-LINE                          03920000
039300     WRITE PTTOTP-REC FROM HDG-TOTP-LINE                          03930000
039400     WRITE PTSEQR-REC FROM HDG-SEQR-LINE                          03940000
039500     .                                                            03950000
039520 0700-EXIT.                                                       03952000
039540     EXIT.                                                        03954000
039600                                                                  03960000
039700******************************************************************03970000
039800*    0790-CLOSE-FILES                                             03980000
039900******************************************************************03990000
040000 0790-CLOSE-FILES.                                                04000000
040100     CLOSE PTSTMT-FILE PTVALR-FILE PTFILT-FILE PTSTRC-FILE        04010000
040200           PTDUPR-FILE PTZERO-FILE PTTOTP-FILE PTSEQR-FILE        04020000
040300     .                                                            04030000
040400                                                                  04040000
040500******************************************************************04050000
040600*    2000-READ-PTSTMT                                             04060000
040700******************************************************************04070000
040800 2000-READ-PTSTMT.                                                04080000
040900     READ PTSTMT-FILE                                             04090000
041000         AT END                                                    04100000
041100             SET WS-AT-EOF TO TRUE                                 04110000
041200     END-READ                                                     04120000
041300     .                                                            04130000
041400                                                                  04140000
041500******************************************************************04150000
041600*    2010-EDIT-ONE-RECORD                                         04160000
041700*    DISPATCH ON THE RECORD-TYPE CODE COMMON TO ALL FOUR VIEWS.    04170000
041800******************************************************************04180000
041900 2010-EDIT-ONE-RECORD.                                            04190000
042000     EVALUATE PT01-RECORD-TYPE                                    04200000
042100         WHEN '01'                                                04210000
042200            PERFORM 2100-EDIT-TYPE-01 THRU 2100-EXIT              04220000
042300         WHEN '02'                                                04230000
042400            PERFORM 2200-EDIT-TYPE-02 THRU 2200-EXIT              04240000
042500         WHEN '03'                                                04250000
042600            PERFORM 2300-EDIT-TYPE-03 THRU 2300-EXIT              04260000
042700         WHEN '04'                                                04270000
042800            PERFORM 2400-EDIT-TYPE-04 THRU 2400-EXIT              04280000
042900         WHEN OTHER                                               04290000
043000             CONTINUE                                              04300000
043100     END-EVALUATE                                                  04310000
043200     PERFORM 2000-READ-PTSTMT                                     04320000
043300     .                                                            04330000
043400                                                                  04340000
043500******************************************************************04350000
043600*    2100-EDIT-TYPE-01 - CUSTOMER HEADER                          04360000
043700******************************************************************04370000
043800 2100-EDIT-TYPE-01.                                               04380000
043900     MOVE 'S' TO WS-EXTRU-FUNCTION                                04390000
044000     MOVE 3   TO WS-EXTRU-START                                   04400000
044100     MOVE 16  TO WS-EXTRU-LENGTH                                  04410000
044200     CALL 'PTEXTRU' USING WS-EXTRU-FUNCTION, PT-RAW-LINE,         04420000
044300             WS-EXTRU-START, WS-EXTRU-LENGTH, WS-EXTRU-NUMERIC-OUT,04430000
044400             WS-EXTRU-STRING-OUT, WS-ROUND-IN, WS-ROUND-OUT       04440000
044500     MOVE WS-EXTRU-STRING-OUT TO WS-CUR-CUSTOMER                  04450000
044600     PERFORM 2110-FIND-OR-ADD-CUSTOMER                            04460000
044700     SET WS-CUST-HAS-01(WS-CUST-IDX) TO TRUE                      04470000
044750     MOVE '01' TO WS-APPEND-CODE                                  04475000
044800     PERFORM 2120-APPEND-CUST-CODE                                04480000
044900     .                                                            04490000
045000                                                                  04500000
045100******************************************************************04510000
045200*    2110-FIND-OR-ADD-CUSTOMER                                    04520000
045300*    LINEAR SCAN OF WS-CUST-TABLE ON WS-CUR-CUSTOMER.  ADDS A     04530000
045400*    NEW ENTRY WHEN THE CUSTOMER HAS NOT BEEN SEEN BEFORE.         04540000
045500******************************************************************04550000
045600 2110-FIND-OR-ADD-CUSTOMER.                                       04560000
045700     SET WS-CUST-FOUND-SW TO 'N'                                  04570000
045800     SET WS-CUST-IDX TO 1                                         04580000
045900     PERFORM 2111-TEST-ONE-CUSTOMER                               04590000
046000             VARYING WS-CUST-IDX FROM 1 BY 1                      04600000
046100             UNTIL WS-CUST-IDX > WS-CUST-COUNT OR WS-CUST-FOUND   04610000
046200     IF NOT WS-CUST-FOUND                                         04620000
046300         ADD 1 TO WS-CUST-COUNT                                   04630000
046400         SET WS-CUST-IDX TO WS-CUST-COUNT                         04640000
046500         MOVE WS-CUR-CUSTOMER TO WS-CUST-ID(WS-CUST-IDX)          04650000
046600         MOVE 'N' TO WS-CUST-HAS-01-SW(WS-CUST-IDX)               04660000
046700         MOVE 'N' TO WS-CUST-HAS-02-SW(WS-CUST-IDX)               04670000
046800         MOVE 'N' TO WS-CUST-HAS-03-SW(WS-CUST-IDX)               04680000
046900         MOVE 'N' TO WS-CUST-HAS-04-SW(WS-CUST-IDX)               04690000
047000         MOVE 0   TO WS-CUST-SEQ-LEN(WS-CUST-IDX)                 04700000
047100     ELSE                                                         04710000
047200         SUBTRACT 1 FROM WS-CUST-IDX                              04720000
047300     END-IF                                                       04730000
047400     .                                                            04740000
047500                                                                  04750000
047600 2111-TEST-ONE-CUSTOMER.                                          04760000
047700     IF WS-CUST-ID(WS-CUST-IDX) = WS-CUR-CUSTOMER                 04770000
047800         SET WS-CUST-FOUND-SW TO 'Y'                              04780000
047900     END-IF                                                       04790000
048000     .                                                            04800000
048100                                                                  04810000
048200******************************************************************04820000
048300*    2120-APPEND-CUST-CODE                                        04830000
048400*    APPENDS THE RECORD-TYPE CODE TO THE CURRENT CUSTOMER'S        04840000
048500*    SEQUENCE LIST, IF THE SLOT IS NOT ALREADY FULL.               04850000
048600******************************************************************04860000
048700 2120-APPEND-CUST-CODE.                                           04870000
048800     IF WS-CUR-CUSTOMER NOT = SPACES                               04880000
048900         AND WS-CUST-SEQ-LEN(WS-CUST-IDX) < 150                   04890000
049000         ADD 1 TO WS-CUST-SEQ-LEN(WS-CUST-IDX)                    04900000
049100         MOVE WS-APPEND-CODE TO                                    04910000
049200             WS-CUST-SEQ-CODE(WS-CUST-IDX,                        04920000
049300                 WS-CUST-SEQ-LEN(WS-CUST-IDX))                    04930000
049400     END-IF                                                       04940000
049500     .                                                            04950000
049600                                                                  04960000
049700******************************************************************04970000
049800*    2121-LOCATE-CURRENT-CUSTOMER                                 04980000
049900*    READ-ONLY LOOKUP OF WS-CUR-CUSTOMER IN WS-CUST-TABLE, USED   04990000
050000*    BY THE 02/03/04 PARAGRAPHS TO POSITION WS-CUST-IDX BEFORE    05000000
050100*    SETTING A HAS-xx SWITCH OR APPENDING A SEQUENCE CODE.        05010000
050200******************************************************************05020000
050300 2121-LOCATE-CURRENT-CUSTOMER.                                    05030000
050400     SET WS-CUST-FOUND-SW TO 'N'                                  05040000
050500     IF WS-CUR-CUSTOMER NOT = SPACES                              05050000
050600         PERFORM 2111-TEST-ONE-CUSTOMER                           05060000
050700                 VARYING WS-CUST-IDX FROM 1 BY 1                  05070000
050800                 UNTIL WS-CUST-IDX > WS-CUST-COUNT OR WS-CUST-FOUND05080000
050900         IF WS-CUST-FOUND                                         05090000
051000             SUBTRACT 1 FROM WS-CUST-IDX                          05100000
051100         END-IF                                                   05110000
051200     END-IF                                                       05120000
051300     .                                                            05130000
051320 2100-EXIT.                                                       05132000
051340     EXIT.                                                        05134000
051400                                                                  05140000
051500******************************************************************05150000
051600*    2200-EDIT-TYPE-02 - CARD / STATEMENT HEADER                  05160000
051700*    VALIDATES THE BLOCK THAT IS CLOSING (IF ONE IS OPEN) AGAINST 05170000
051800*    THE DR/CR TOTALS ACCUMULATED SINCE IT OPENED, THEN CAPTURES  05180000
051900*    THE NEW HEADER AND STARTS THE NEXT BLOCK.                    05190000
052000******************************************************************05200000
052100 2200-EDIT-TYPE-02.                                               05210000
052200     IF WS-BLOCK-OPEN                                             05220000
052300         PERFORM 3000-VALIDATE-BLOCK                              05230000
052400     END-IF                                                       05240000
052500     MOVE 28 TO WS-EXTRU-START                                    05250000
052600     MOVE 16 TO WS-EXTRU-LENGTH                                   05260000
052700     PERFORM 2201-EXTRACT-STRING-FIELD                            05270000
052800     MOVE WS-EXTRU-STRING-OUT TO WS-CUR-CARD                      05280000
052900     MOVE 264 TO WS-EXTRU-START                                   05290000
053000     MOVE 14  TO WS-EXTRU-LENGTH                                  05300000
053100     PERFORM 2202-EXTRACT-NUMERIC-FIELD                           05310000
053200     MOVE WS-EXTRU-NUMERIC-OUT TO WS-CUR-AMOUNT-DUE                05320000
053300     MOVE 279 TO WS-EXTRU-START                                   05330000
053400     MOVE 14  TO WS-EXTRU-LENGTH                                  05340000
053500     PERFORM 2202-EXTRACT-NUMERIC-FIELD                           05350000
053600     MOVE WS-EXTRU-NUMERIC-OUT TO WS-CUR-CREDIT-LIMIT             05360000
053700     MOVE 294 TO WS-EXTRU-START                                   05370000
053800     MOVE 15  TO WS-EXTRU-LENGTH                                  05380000
053900     PERFORM 2202-EXTRACT-NUMERIC-FIELD                           05390000
054000     MOVE WS-EXTRU-NUMERIC-OUT TO WS-CUR-AVAIL-LIMIT              05400000
054100     MOVE 324 TO WS-EXTRU-START                                   05410000
054200     MOVE 15  TO WS-EXTRU-LENGTH                                  05420000
054300     PERFORM 2202-EXTRACT-NUMERIC-FIELD                           05430000
054400     MOVE WS-EXTRU-NUMERIC-OUT TO WS-CUR-PREV-BALANCE             05440000
054500     MOVE 354 TO WS-EXTRU-START                                   05450000
054600     MOVE 14  TO WS-EXTRU-LENGTH                                  05460000
054700     PERFORM 2202-EXTRACT-NUMERIC-FIELD                           05470000
054800     MOVE WS-EXTRU-NUMERIC-OUT TO WS-CUR-TOT-PAYMENT              05480000
054900     MOVE 399 TO WS-EXTRU-START                                   05490000
055000     MOVE 15  TO WS-EXTRU-LENGTH                                  05500000
055100     PERFORM 2202-EXTRACT-NUMERIC-FIELD                           05510000
055200     MOVE WS-EXTRU-NUMERIC-OUT TO WS-CUR-INTEREST                 05520000
055300     MOVE 414 TO WS-EXTRU-START                                   05530000
055400     MOVE 15  TO WS-EXTRU-LENGTH                                  05540000
055500     PERFORM 2202-EXTRACT-NUMERIC-FIELD                           05550000
055600     MOVE WS-EXTRU-NUMERIC-OUT TO WS-CUR-NEW-BALANCE              05560000
055700     MOVE 891 TO WS-EXTRU-START                                   05570000
055800     MOVE 10  TO WS-EXTRU-LENGTH                                  05580000
055900     PERFORM 2202-EXTRACT-NUMERIC-FIELD                           05590000
056000     MOVE WS-EXTRU-NUMERIC-OUT TO WS-CUR-INSTALLMENT              05600000
056100     SET WS-BLOCK-OPEN-SW TO 'Y'                                  05610000
056200     MOVE 0 TO WS-CUR-DR-TOTAL                                    05620000
056300     MOVE 0 TO WS-CUR-CR-TOTAL                                    05630000
056400     PERFORM 2210-FIND-OR-ADD-CARD                                05640000
056500     PERFORM 2121-LOCATE-CURRENT-CUSTOMER                         05650000
056600     IF WS-CUST-FOUND                                             05660000
056700         SET WS-CUST-HAS-02(WS-CUST-IDX) TO TRUE                  05670000
056800         MOVE '02' TO WS-APPEND-CODE                              05680000
056900         PERFORM 2120-APPEND-CUST-CODE                            05690000
057000     END-IF                                                       05700000
057100     .                                                            05710000
057200                                                                  05720000
057300 2201-EXTRACT-STRING-FIELD.                                       05730000
057400     MOVE 'S' TO WS-EXTRU-FUNCTION                                05740000
057500     CALL 'PTEXTRU' USING WS-EXTRU-FUNCTION, PT-RAW-LINE,         05750000
057600             WS-EXTRU-START, WS-EXTRU-LENGTH, WS-EXTRU-NUMERIC-OUT,05760000
057700             WS-EXTRU-STRING-OUT, WS-ROUND-IN, WS-ROUND-OUT       05770000
057800     .                                                            05780000
057900                                                                  05790000
058000 2202-EXTRACT-NUMERIC-FIELD.                                      05800000
058100     MOVE 'N' TO WS-EXTRU-FUNCTION                                05810000
058200     CALL 'PTEXTRU' USING WS-EXTRU-FUNCTION, PT-RAW-LINE,         05820000
058300             WS-EXTRU-START, WS-EXTRU-LENGTH, WS-EXTRU-NUMERIC-OUT,05830000
058400             WS-EXTRU-STRING-OUT, WS-ROUND-IN, WS-ROUND-OUT       05840000
058500     .                                                            05850000
058600                                                                  05860000
058700******************************************************************05870000
058800*    2210-FIND-OR-ADD-CARD                                        05880000
058900*    LINEAR SCAN OF WS-CARD-TABLE ON WS-CUR-CARD.  THE LAST `02`  05890000
059000*    FOR A CARD WINS THE STORED TOT-PAYMENT; HAS-CR/CR-TOTAL      05900000
059100*    CARRY FORWARD UNCHANGED ACROSS BLOCKS FOR THE SAME CARD.     05910000
059200******************************************************************05920000
059300 2210-FIND-OR-ADD-CARD.                                           05930000
059400     SET WS-CARD-FOUND-SW TO 'N'                                  05940000
059500     PERFORM 2211-TEST-ONE-CARD                                   05950000
059600             VARYING WS-CARD-IDX FROM 1 BY 1                      05960000
059700             UNTIL WS-CARD-IDX > WS-CARD-COUNT OR WS-CARD-FOUND   05970000
059800     IF WS-CARD-FOUND                                             05980000
059900         SUBTRACT 1 FROM WS-CARD-IDX                              05990000
060000         MOVE WS-CUR-TOT-PAYMENT TO WS-CARD-TOT-PAYMENT(WS-CARD-IDX)06000000
060100     ELSE                                                         06010000
060200         ADD 1 TO WS-CARD-COUNT                                   06020000
060300         SET WS-CARD-IDX TO WS-CARD-COUNT                         06030000
060400         MOVE WS-CUR-CARD TO WS-CARD-NUMBER(WS-CARD-IDX)          06040000
060500         MOVE WS-CUR-TOT-PAYMENT TO WS-CARD-TOT-PAYMENT(WS-CARD-IDX)06050000
060600         MOVE 'N' TO WS-CARD-HAS-CR-SW(WS-CARD-IDX)                06060000
060700         MOVE 0 TO WS-CARD-CR-TOTAL(WS-CARD-IDX)                  06070000
060800     END-IF                                                       06080000
060900     .                                                            06090000
061000                                                                  06100000
061100 2211-TEST-ONE-CARD.                                              06110000
061200     IF WS-CARD-NUMBER(WS-CARD-IDX) = WS-CUR-CARD                 06120000
061300         SET WS-CARD-FOUND-SW TO 'Y'                              06130000
061400     END-IF                                                       06140000
061500     .                                                            06150000
061520 2200-EXIT.                                                       06152000
061540     EXIT.                                                        06154000
061600                                                                  06160000
061700******************************************************************06170000
061800*    2300-EDIT-TYPE-03 - TRANSACTION DETAIL                       06180000
061900******************************************************************06190000
062000 2300-EDIT-TYPE-03.                                               06200000
062100     MOVE 28  TO WS-EXTRU-START                                   06210000
062200     MOVE 16  TO WS-EXTRU-LENGTH                                  06220000
062300     PERFORM 2201-EXTRACT-STRING-FIELD                            06230000
062400     MOVE WS-EXTRU-STRING-OUT TO WS-TRX-CARD                      06240000
062500     MOVE 82  TO WS-EXTRU-START                                   06250000
062600     MOVE 8   TO WS-EXTRU-LENGTH                                  06260000
062700     PERFORM 2201-EXTRACT-STRING-FIELD                            06270000
062800     MOVE WS-EXTRU-STRING-OUT(1:8) TO WS-TRX-POSTING-DATE         06280000
062900     MOVE 90  TO WS-EXTRU-START                                   06290000
063000     MOVE 40  TO WS-EXTRU-LENGTH                                  06300000
063100     PERFORM 2201-EXTRACT-STRING-FIELD                            06310000
063200     MOVE WS-EXTRU-STRING-OUT TO WS-TRX-DETAIL                    06320000
063300     MOVE 149 TO WS-EXTRU-START                                   06330000
063400     MOVE 14  TO WS-EXTRU-LENGTH                                  06340000
063500     PERFORM 2202-EXTRACT-NUMERIC-FIELD                           06350000
063600     MOVE WS-EXTRU-NUMERIC-OUT TO WS-TRX-AMOUNT                   06360000
063610     PERFORM 2360-DEBUG-TRACE-TRX                                 06361000
063700     MOVE 163 TO WS-EXTRU-START                                   06370000
063800     MOVE 2   TO WS-EXTRU-LENGTH                                  06380000
063900     PERFORM 2201-EXTRACT-STRING-FIELD                            06390000
064000     MOVE WS-EXTRU-STRING-OUT(1:2) TO WS-TRX-DIR                  06400000
064100     PERFORM 2310-CHECK-PERIOD                                    06410000
064200     PERFORM 2320-TRACK-DUPLICATE                                 06420000
064300     PERFORM 2330-ATTACH-TO-CARD                                  06430000
064400     IF WS-TRX-AMOUNT = 0                                         06440000
064500         PERFORM 2340-WRITE-ZERO-ROW                              06450000
064600     END-IF                                                       06460000
064700     IF WS-BLOCK-OPEN                                             06470000
064800         PERFORM 2350-ACCUM-BLOCK-TOTAL                           06480000
064900     END-IF                                                       06490000
065000     PERFORM 2121-LOCATE-CURRENT-CUSTOMER                         06500000
065100     IF WS-CUST-FOUND                                             06510000
065200         SET WS-CUST-HAS-03(WS-CUST-IDX) TO TRUE                  06520000
065300         MOVE '03' TO WS-APPEND-CODE                              06530000
065400         PERFORM 2120-APPEND-CUST-CODE                            06540000
065500     END-IF                                                       06550000
065600     .                                                            06560000
065700                                                                  06570000
065800******************************************************************06580000
065900*    2310-CHECK-PERIOD                                            06590000
066000*    OUT-OF-PERIOD MEANS STRICTLY BEFORE FROM-DATE OR STRICTLY    06600000
066100*    AFTER UNTIL-DATE.  DOES NOT SKIP ANY OTHER PROCESSING.       06610000
066200******************************************************************06620000
066300 2310-CHECK-PERIOD.                                               06630000
066400     IF WS-TRX-POSTING-DATE < PT-FROM-DATE                        06640000
066500         OR WS-TRX-POSTING-DATE > PT-UNTIL-DATE                   06650000
066600         PERFORM 2311-WRITE-FILTERED-ROW                         06660000
066700     END-IF                                                       06670000
066800     .                                                            06680000
066900                                                                  06690000
067000 2311-WRITE-FILTERED-ROW.                                         06700000
067100     MOVE WS-TRX-POSTING-DATE TO WS-FMT-DATE-IN                   06710000
067200     PERFORM 9000-FORMAT-DATE                                     06720000
067300     MOVE WS-FMT-DATE-OUT TO PTFR-POSTING-DATE                    06730000
067400     MOVE WS-TRX-CARD     TO PTFR-CARD                            06740000
067500     MOVE PT-RAW-LINE(1:80) TO PTFR-RAW-LINE                      06750000
067600     WRITE PTFILT-REC FROM PT-FILT-RESULT                         06760000
067700     .                                                            06770000
067800                                                                  06780000
067900******************************************************************06790000
068000*    2320-TRACK-DUPLICATE                                         06800000
068100*    KEY IS THE FIVE-FIELD TUPLE FROM THE AUDIT SPEC - CARD,      06810000
068200*    POSTING DATE, TRIMMED DETAIL, AMOUNT, DIRECTION.             06820000
068300******************************************************************06830000
068400 2320-TRACK-DUPLICATE.                                            06840000
068500     SET WS-DUP-FOUND-SW TO 'N'                                  06850000
068600     PERFORM 2321-TEST-ONE-DUP                                    06860000
068700             VARYING WS-DUP-IDX FROM 1 BY 1                       06870000
068800             UNTIL WS-DUP-IDX > WS-DUP-COUNT OR WS-DUP-FOUND       06880000
068900     IF WS-DUP-FOUND                                             06890000
069000         SUBTRACT 1 FROM WS-DUP-IDX                               06900000
069100         ADD 1 TO WS-DUP-TALLY(WS-DUP-IDX)                       06910000
069200     ELSE                                                         06920000
069300         IF WS-DUP-COUNT < 6000                                   06930000
069400             ADD 1 TO WS-DUP-COUNT                                06940000
069500             SET WS-DUP-IDX TO WS-DUP-COUNT                       06950000
069600             MOVE WS-TRX-CARD         TO WS-DUP-CARD(WS-DUP-IDX) 06960000
069700             MOVE WS-TRX-POSTING-DATE TO                          06970000
069800                     WS-DUP-POSTING-DATE(WS-DUP-IDX)              06980000
069900             MOVE WS-TRX-DETAIL       TO WS-DUP-DETAIL(WS-DUP-IDX)06990000
070000             MOVE WS-TRX-AMOUNT       TO WS-DUP-AMOUNT(WS-DUP-IDX)07000000
070100             MOVE WS-TRX-DIR          TO                         07010000
070200                     WS-DUP-DIRECTION(WS-DUP-IDX)                07020000
070300             MOVE 1 TO WS-DUP-TALLY(WS-DUP-IDX)                  07030000
070400         END-IF                                                   07040000
070500     END-IF                                                       07050000
070600     .                                                            07060000
070700                                                                  07070000
070800 2321-TEST-ONE-DUP.                                               07080000
070900     IF WS-DUP-CARD(WS-DUP-IDX) = WS-TRX-CARD                     07090000
071000         AND WS-DUP-POSTING-DATE(WS-DUP-IDX) = WS-TRX-POSTING-DATE07100000
071100         AND WS-DUP-DETAIL(WS-DUP-IDX) = WS-TRX-DETAIL            07110000
071200         AND WS-DUP-AMOUNT(WS-DUP-IDX) = WS-TRX-AMOUNT            07120000
071300         AND WS-DUP-DIRECTION(WS-DUP-IDX) = WS-TRX-DIR            07130000
071400         SET WS-DUP-FOUND-SW TO 'Y'                              07140000
071500     END-IF                                                       07150000
071600     .                                                            07160000
071700                                                                  07170000
071800******************************************************************07180000
071900*    2330-ATTACH-TO-CARD                                          07190000
072000*    CR TRANSACTIONS ATTACH TO THE CARD NUMBER FROM THE MOST      07200000
072100*    RECENT `02`, WHETHER OR NOT ITS BLOCK IS STILL OPEN.         07210000
072200******************************************************************07220000
072300 2330-ATTACH-TO-CARD.                                             07230000
072400     IF WS-CUR-CARD NOT = SPACES                                  07240000
072500         SET WS-CARD-FOUND-SW TO 'N'                              07250000
072600         PERFORM 2211-TEST-ONE-CARD                               07260000
072700                 VARYING WS-CARD-IDX FROM 1 BY 1                  07270000
072800                 UNTIL WS-CARD-IDX > WS-CARD-COUNT OR              07280000
072900                       WS-CARD-FOUND                             07290000
073000         IF WS-CARD-FOUND                                         07300000
073100             SUBTRACT 1 FROM WS-CARD-IDX                          07310000
073200             IF WS-TRX-IS-CR                                      07320000
073300                 SET WS-CARD-HAS-CR(WS-CARD-IDX) TO TRUE          07330000
073400                 ADD WS-TRX-AMOUNT TO                            07340000
073500                         WS-CARD-CR-TOTAL(WS-CARD-IDX)            07350000
073600             END-IF                                               07360000
073700         END-IF                                                   07370000
073800     END-IF                                                       07380000
073900     .                                                            07390000
074000                                                                  07400000
074100******************************************************************07410000
074200*    2340-WRITE-ZERO-ROW                                          07420000
074300******************************************************************07430000
074400 2340-WRITE-ZERO-ROW.                                             07440000
074500     MOVE WS-TRX-POSTING-DATE TO WS-FMT-DATE-IN                   07450000
074600     PERFORM 9000-FORMAT-DATE                                     07460000
074700     MOVE WS-FMT-DATE-OUT TO PTZR-POSTING-DATE                    07470000
074800     MOVE WS-TRX-CARD     TO PTZR-CARD                            07480000
074900     MOVE WS-TRX-DETAIL   TO PTZR-TRX-DETAIL                      07490000
075000     MOVE WS-TRX-AMOUNT   TO PTZR-AMOUNT                          07500000
075100     MOVE WS-TRX-DIR      TO PTZR-DIRECTION                       07510000
075200     WRITE PTZERO-REC FROM PT-ZERO-RESULT                         07520000
075300     .                                                            07530000
075400                                                                  07540000
075500******************************************************************07550000
075600*    2350-ACCUM-BLOCK-TOTAL                                       07560000
075700*    A DIRECTION OTHER THAN DR/CR ACCUMULATES NOWHERE - IT HAS    07570000
075800*    NO EFFECT ON BLOCK VALIDATION PER THE AUDIT SPEC.            07580000
075900******************************************************************07590000
076000 2350-ACCUM-BLOCK-TOTAL.                                          07600000
076100     EVALUATE TRUE                                                07610000
076200         WHEN WS-TRX-IS-DR                                        07620000
076300             ADD WS-TRX-AMOUNT TO WS-CUR-DR-TOTAL                 07630000
076400         WHEN WS-TRX-IS-CR                                        07640000
076500             ADD WS-TRX-AMOUNT TO WS-CUR-CR-TOTAL                 07650000
076600         WHEN OTHER                                               07660000
076700             CONTINUE                                             07670000
076800     END-EVALUATE                                                 07680000
076900     .                                                            07690000
076905*                                                                         
076908*    2360-DEBUG-TRACE-TRX - MAGNITUDE-ONLY TRACE OF THE POSTED    07690800
076910*    AMOUNT, UPSI-0 TEST RUNS ONLY.                               07691000
076912 2360-DEBUG-TRACE-TRX.                                            07691200
076914     IF WS-TEST-MODE-ON                                           07691400
076915         DISPLAY 'PTVALID TRACE - TRX AMOUNT (U) = '              07691500
076916                 WS-TRX-AMOUNT-U                                  07691600
076917     END-IF                                                       07691700
076918     .                                                            07691800
076919                                                                          
076920 2300-EXIT.                                                       07692000
076940     EXIT.                                                        07694000
077000                                                                  07700000
077100******************************************************************07710000
077200*    2400-EDIT-TYPE-04 - BLOCK TRAILER                            07720000
077300******************************************************************07730000
077400 2400-EDIT-TYPE-04.                                               07740000
077500     PERFORM 2121-LOCATE-CURRENT-CUSTOMER                         07750000
077600     IF WS-CUST-FOUND                                             07760000
077700         SET WS-CUST-HAS-04(WS-CUST-IDX) TO TRUE                  07770000
077800         MOVE '04' TO WS-APPEND-CODE                              07780000
077900         PERFORM 2120-APPEND-CUST-CODE                            07790000
078000     END-IF                                                       07800000
078100     .                                                            07810000
078120 2400-EXIT.                                                       07812000
078140     EXIT.                                                        07814000
078200                                                                  07820000
078300******************************************************************07830000
078400*    9000-FORMAT-DATE                                             07840000
078500*    YYYYMMDD (WS-FMT-DATE-IN) TO YYYY-MM-DD (WS-FMT-DATE-OUT).   07850000
078600******************************************************************07860000
078700 9000-FORMAT-DATE.                                                07870000
078800     MOVE WS-FMT-DATE-IN(1:4) TO WS-FMT-YYYY                      07880000
078900     MOVE WS-FMT-DATE-IN(5:2) TO WS-FMT-MM                        07890000
079000     MOVE WS-FMT-DATE-IN(7:2) TO WS-FMT-DD                        07900000
079100     .                                                            07910000
079200                                                                  07920000
079300******************************************************************07930000
079400*    3000-VALIDATE-BLOCK                                          07940000
079500*    CLOSES OUT THE CURRENTLY OPEN '02' BLOCK AGAINST THE THREE   07950000
079600*    EXPECTED-VALUE FORMULAS FROM THE AUDIT SPEC.                 07960000
079700******************************************************************07970000
079800 3000-VALIDATE-BLOCK.                                             07980000
079900     COMPUTE WS-ROUND-IN = WS-CUR-DR-TOTAL + WS-CUR-PREV-BALANCE  07990000
080000             + WS-CUR-INTEREST - WS-CUR-CR-TOTAL                  08000000
080100     PERFORM 3010-CALL-ROUND                                      08010000
080200     MOVE WS-ROUND-OUT TO WS-EXP-NEW-BAL                          08020000
080300     COMPUTE WS-ROUND-IN = WS-CUR-CREDIT-LIMIT - WS-EXP-NEW-BAL   08030000
080400             - WS-CUR-INSTALLMENT                                 08040000
080500     PERFORM 3010-CALL-ROUND                                      08050000
080600     MOVE WS-ROUND-OUT TO WS-EXP-AVAIL                            08060000
080700     PERFORM 3020-COMPUTE-MIN-PAY                                 08070000
080750     PERFORM 3090-DEBUG-TRACE-BLOCK                               08075000
080800     PERFORM 3030-WRITE-VALIDATE-ROWS                             08080000
080900     MOVE 'N' TO WS-BLOCK-OPEN-SW                                 08090000
081000     .                                                            08100000
081100                                                                  08110000
081200 3010-CALL-ROUND.                                                 08120000
081300     MOVE 'R' TO WS-EXTRU-FUNCTION                                08130000
081400     CALL 'PTEXTRU' USING WS-EXTRU-FUNCTION, PT-RAW-LINE,         08140000
081500             WS-EXTRU-START, WS-EXTRU-LENGTH,                      08150000
081600             WS-EXTRU-NUMERIC-OUT, WS-EXTRU-STRING-OUT,            08160000
081700             WS-ROUND-IN, WS-ROUND-OUT                             08170000
081800     .                                                            08180000
081900                                                                  08190000
082000******************************************************************08200000
082100*    3020-COMPUTE-MIN-PAY                                         08210000
082200*    CORPORATE CARDS OWE THE WHOLE NEW BALANCE.  REGULAR CARDS    08220000
082300*    OWE 5% OF THE NEW BALANCE, NEVER LESS THAN THE SHOP FLAT     08230000
082400*    MINIMUM OF 500.00 (50000 MINOR UNITS) - SEE 97-PT066.        08240000
082500*    EITHER WAY, A ZERO OR CREDIT BALANCE OWES NOTHING.           08250000
082600******************************************************************08260000
082700 3020-COMPUTE-MIN-PAY.                                            08270000
082800     IF WS-EXP-NEW-BAL <= 0                                       08280000
082900         MOVE 0 TO WS-EXP-MIN-PAY                                 08290000
083000     ELSE                                                         08300000
083100         IF PT-CARD-TYPE-CORPORATE                                08310000
083200             MOVE WS-EXP-NEW-BAL TO WS-EXP-MIN-PAY                08320000
083300         ELSE                                                     08330000
083400             COMPUTE WS-ROUND-IN = WS-EXP-NEW-BAL * .05            08340000
083500             PERFORM 3010-CALL-ROUND                              08350000
083600             MOVE WS-ROUND-OUT TO WS-EXP-MIN-PAY                   08360000
083700             IF WS-EXP-MIN-PAY < 50000                            08370000
083800                 MOVE 50000 TO WS-EXP-MIN-PAY                      08380000
083900             END-IF                                                08390000
084000         END-IF                                                   08400000
084100     END-IF                                                       08410000
084200     .                                                            08420000
084300                                                                  08430000
084310*                                                                         
084320*    3090-DEBUG-TRACE-BLOCK - MAGNITUDE-ONLY TRACE OF THE BLOCK   08432000
084330*    DR TOTAL AND THE COMPUTED MINIMUM PAYMENT, UPSI-0 TEST       08433000
084340*    RUNS ONLY.                                                   08434000
084350 3090-DEBUG-TRACE-BLOCK.                                          08435000
084360     IF WS-TEST-MODE-ON                                           08436000
084370         DISPLAY 'PTVALID TRACE - BLOCK DR TOTAL (U) = '          08437000
084380                 WS-CUR-TOTALS-U                                  08438000
084390         DISPLAY 'PTVALID TRACE - EXP MIN PAY   (U) = '           08439000
084392                 WS-EXP-MIN-PAY-U                                 08439200
084394     END-IF                                                       08439400
084396     .                                                            08439600
084398                                                                          
084400******************************************************************08440000
084500*    3030-WRITE-VALIDATE-ROWS                                     08450000
084600*    THREE ROWS PER BLOCK, SAME ORDER EVERY TIME - NEW BALANCE,   08460000
084700*    AVAILABLE CREDIT LIMIT, MINIMUM PAYMENT.                     08470000
084800******************************************************************08480000
084900 3030-WRITE-VALIDATE-ROWS.                                        08490000
085000     MOVE WS-CUR-CARD      TO PTVR-CARD                           08500000
085100     MOVE 'NEW_BAL'        TO PTVR-FIELD-NAME                     08510000
085200     MOVE WS-EXP-NEW-BAL   TO PTVR-EXPECTED                       08520000
085300     MOVE WS-CUR-NEW-BALANCE TO PTVR-ACTUAL                       08530000
085400     IF PTVR-EXPECTED = PTVR-ACTUAL                                08540000
085500         MOVE 'PASS' TO PTVR-STATUS                               08550000
085600     ELSE                                                         08560000
085700         MOVE 'FAIL' TO PTVR-STATUS                               08570000
085800     END-IF                                                       08580000
085900     WRITE PTVALR-REC FROM PT-VAL-RESULT                          08590000
086000                                                                  08600000
086100     MOVE 'AVL_CR_LIMIT'   TO PTVR-FIELD-NAME                     08610000
086200     MOVE WS-EXP-AVAIL     TO PTVR-EXPECTED                       08620000
086300     MOVE WS-CUR-AVAIL-LIMIT TO PTVR-ACTUAL                       08630000
086400     IF PTVR-EXPECTED = PTVR-ACTUAL                                08640000
086500         MOVE 'PASS' TO PTVR-STATUS                               08650000
086600     ELSE                                                         08660000
086700         MOVE 'FAIL' TO PTVR-STATUS                               08670000
086800     END-IF                                                       08680000
086900     WRITE PTVALR-REC FROM PT-VAL-RESULT                          08690000
087000                                                                  08700000
087100     MOVE 'PT_SH_MIN_PAYMENT' TO PTVR-FIELD-NAME                  08710000
087200     MOVE WS-EXP-MIN-PAY   TO PTVR-EXPECTED                       08720000
087300     MOVE WS-CUR-AMOUNT-DUE TO PTVR-ACTUAL                        08730000
087400     IF PTVR-EXPECTED = PTVR-ACTUAL                                08740000
087500         MOVE 'PASS' TO PTVR-STATUS                               08750000
087600     ELSE                                                         08760000
087700         MOVE 'FAIL' TO PTVR-STATUS                               08770000
087800     END-IF                                                       08780000
087900     WRITE PTVALR-REC FROM PT-VAL-RESULT                          08790000
088000     .                                                            08800000
088100                                                                  08810000
088200******************************************************************08820000
088300*    4000-END-OF-FILE-VALIDATE                                    08830000
088400*    THE LAST BLOCK ON THE FILE MAY NOT HAVE A CLOSING '04' -     08840000
088500*    VALIDATE IT ANYWAY SO THE LAST CARD ON A RUN IS NEVER SKIPPED08850000
088600******************************************************************08860000
088700 4000-END-OF-FILE-VALIDATE.                                       08870000
088800     IF WS-BLOCK-OPEN                                             08880000
088900         PERFORM 3000-VALIDATE-BLOCK                              08890000
089000     END-IF                                                       08900000
089100     .                                                            08910000
089200                                                                  08920000
089300******************************************************************08930000
089400*    5000-FINAL-REPORTS                                           08940000
089500*    POST-PASS RESULT SETS, EMITTED IN THIS FIXED ORDER -         08950000
089600*    STRUCTURE, DUPLICATE, TOTAL-PAYMENT, SEQUENCE.               08960000
089700******************************************************************08970000
089800 5000-FINAL-REPORTS.                                              08980000
089900     PERFORM 5100-BUILD-STRUCTURE-RESULTS                         08990000
090000             VARYING WS-CUST-IDX FROM 1 BY 1                      09000000
090100             UNTIL WS-CUST-IDX > WS-CUST-COUNT                    09010000
090200     PERFORM 5200-BUILD-DUPLICATE-RESULTS                         09020000
090300             VARYING WS-DUP-IDX FROM 1 BY 1                       09030000
090400             UNTIL WS-DUP-IDX > WS-DUP-COUNT                      09040000
090500     PERFORM 5300-BUILD-TOTP-RESULTS                              09050000
090600             VARYING WS-CARD-IDX FROM 1 BY 1                      09060000
090700             UNTIL WS-CARD-IDX > WS-CARD-COUNT                    09070000
090800     PERFORM 5400-BUILD-SEQUENCE-RESULTS                          09080000
090900             VARYING WS-CUST-IDX FROM 1 BY 1                      09090000
091000             UNTIL WS-CUST-IDX > WS-CUST-COUNT                    09100000
091100     .                                                            09110000
091200                                                                  09120000
091300******************************************************************09130000
091400*    5100-BUILD-STRUCTURE-RESULTS                                 09140000
091500******************************************************************09150000
091600 5100-BUILD-STRUCTURE-RESULTS.                                    09160000
091700     MOVE WS-CUST-ID(WS-CUST-IDX) TO PTSR-CUSTOMER                09170000
091800     IF WS-CUST-HAS-01(WS-CUST-IDX)                               09180000
091900         MOVE 'Yes' TO PTSR-HAS-01                                09190000
092000     ELSE                                                         09200000
092100         MOVE 'No ' TO PTSR-HAS-01                                09210000
092200     END-IF                                                       09220000
092300     IF WS-CUST-HAS-02(WS-CUST-IDX)                               09230000
092400         MOVE 'Yes' TO PTSR-HAS-02                                09240000
092500     ELSE                                                         09250000
092600         MOVE 'No ' TO PTSR-HAS-02                                09260000
092700     END-IF                                                       09270000
092800     IF WS-CUST-HAS-03(WS-CUST-IDX)                               09280000
092900         MOVE 'Yes' TO PTSR-HAS-03                                09290000
093000     ELSE                                                         09300000
093100         MOVE 'No ' TO PTSR-HAS-03                                09310000
093200     END-IF                                                       09320000
093300     IF WS-CUST-HAS-04(WS-CUST-IDX)                               09330000
093400         MOVE 'Yes' TO PTSR-HAS-04                                09340000
093500     ELSE                                                         09350000
093600         MOVE 'No ' TO PTSR-HAS-04                                09360000
093700     END-IF                                                       09370000
093800     PERFORM 5110-BUILD-MISSING-LIST                              09380000
093900     IF WS-CUST-HAS-01(WS-CUST-IDX) AND WS-CUST-HAS-02(WS-CUST-IDX)09390000
094000         AND WS-CUST-HAS-03(WS-CUST-IDX)                          09400000
094100         AND WS-CUST-HAS-04(WS-CUST-IDX)                          09410000
094200         MOVE 'VALID'   TO PTSR-STATUS                            09420000
094300         MOVE '-'       TO PTSR-MISSING                           09430000
094400     ELSE                                                         09440000
094500         MOVE 'INVALID' TO PTSR-STATUS                            09450000
094600         MOVE WS-MISS-TEXT TO PTSR-MISSING                        09460000
094700     END-IF                                                       09470000
094800     WRITE PTSTRC-REC FROM PT-STRC-RESULT                         09480000
094900     .                                                            09490000
095000                                                                  09500000
095100******************************************************************09510000
095200*    5110-BUILD-MISSING-LIST                                      09520000
095300*    ASCENDING, COMMA-AND-SPACE SEPARATED - 01/10/18 WLT RULING   09530000
095400******************************************************************09540000
095500 5110-BUILD-MISSING-LIST.                                         09550000
095600     MOVE SPACES TO WS-MISS-TEXT                                  09560000
095700     MOVE 1      TO WS-MISS-PTR                                   09570000
095800     IF NOT WS-CUST-HAS-01(WS-CUST-IDX)                           09580000
095900         MOVE '01' TO WS-MISS-CODE                                09590000
096000         PERFORM 5111-ADD-MISSING-CODE                            09600000
096100     END-IF                                                       09610000
096200     IF NOT WS-CUST-HAS-02(WS-CUST-IDX)                           09620000
096300         MOVE '02' TO WS-MISS-CODE                                09630000
096400         PERFORM 5111-ADD-MISSING-CODE                            09640000
096500     END-IF                                                       09650000
096600     IF NOT WS-CUST-HAS-03(WS-CUST-IDX)                           09660000
096700         MOVE '03' TO WS-MISS-CODE                                09670000
096800         PERFORM 5111-ADD-MISSING-CODE                            09680000
096900     END-IF                                                       09690000
097000     IF NOT WS-CUST-HAS-04(WS-CUST-IDX)                           09700000
097100         MOVE '04' TO WS-MISS-CODE                                09710000
097200         PERFORM 5111-ADD-MISSING-CODE                            09720000
097300     END-IF                                                       09730000
097400     .                                                            09740000
097500                                                                  09750000
097600 5111-ADD-MISSING-CODE.                                           09760000
097700     IF WS-MISS-PTR > 1                                           09770000
097800         STRING ', ' DELIMITED BY SIZE                           09780000
097900                 WS-MISS-CODE DELIMITED BY SIZE                  09790000
098000                 INTO WS-MISS-TEXT                                09800000
098100                 WITH POINTER WS-MISS-PTR                        09810000
098200         END-STRING                                               09820000
098300     ELSE                                                         09830000
098400         STRING WS-MISS-CODE DELIMITED BY SIZE                   09840000
098500                 INTO WS-MISS-TEXT                                09850000
098600                 WITH POINTER WS-MISS-PTR                        09860000
098700         END-STRING                                               09870000
098800     END-IF                                                       09880000
098900     .                                                            09890000
099000                                                                  09900000
099100******************************************************************09910000
099200*    5200-BUILD-DUPLICATE-RESULTS                                 09920000
099300*    ONLY KEYS SEEN TWO OR MORE TIMES ARE REPORTED.                09930000
099400******************************************************************09940000
099500 5200-BUILD-DUPLICATE-RESULTS.                                    09950000
099600     IF WS-DUP-TALLY(WS-DUP-IDX) >= 2                             09960000
099700         MOVE WS-DUP-CARD(WS-DUP-IDX) TO PTDR-CARD                09970000
099800         MOVE WS-DUP-POSTING-DATE(WS-DUP-IDX) TO WS-FMT-DATE-IN   09980000
099900         PERFORM 9000-FORMAT-DATE                                 09990000
100000         MOVE WS-FMT-DATE-OUT TO PTDR-POSTING-DATE                10000000
100100         MOVE WS-DUP-DETAIL(WS-DUP-IDX) TO PTDR-TRX-DETAIL        10010000
100200         MOVE WS-DUP-AMOUNT(WS-DUP-IDX) TO PTDR-AMOUNT            10020000
100300         MOVE WS-DUP-DIRECTION(WS-DUP-IDX) TO PTDR-DIRECTION     10030000
100400         MOVE WS-DUP-TALLY(WS-DUP-IDX) TO PTDR-COUNT              10040000
100500         WRITE PTDUPR-REC FROM PT-DUP-RESULT                      10050000
100600     END-IF                                                       10060000
100700     .                                                            10070000
100800                                                                  10080000
100900******************************************************************10090000
101000*    5300-BUILD-TOTP-RESULTS                                      10100000
101100*    INVALID WHEN A CARD TOOK A CREDIT TRANSACTION BUT ITS        10110000
101200*    REPORTED TOTAL PAYMENT ON THE '02' HEADER IS ZERO.            10120000
101300******************************************************************10130000
101400 5300-BUILD-TOTP-RESULTS.                                          10140000
101500     MOVE WS-CARD-NUMBER(WS-CARD-IDX) TO PTTR-CARD                10150000
101600     MOVE WS-CARD-TOT-PAYMENT(WS-CARD-IDX) TO PTTR-TOT-PAYMENT    10160000
101700     IF WS-CARD-HAS-CR(WS-CARD-IDX)                                10170000
101800         MOVE 'Yes' TO PTTR-HAS-CR                                10180000
101900     ELSE                                                          10190000
102000         MOVE 'No ' TO PTTR-HAS-CR                                10200000
102100     END-IF                                                        10210000
102200     MOVE WS-CARD-CR-TOTAL(WS-CARD-IDX) TO PTTR-CR-TOTAL          10220000
102300     IF WS-CARD-HAS-CR(WS-CARD-IDX)                                10230000
102400         AND WS-CARD-TOT-PAYMENT(WS-CARD-IDX) = 0                 10240000
102500         MOVE 'INVALID' TO PTTR-STATUS                            10250000
102600     ELSE                                                          10260000
102700         MOVE 'VALID'   TO PTTR-STATUS                            10270000
102800     END-IF                                                        10280000
102900     WRITE PTTOTP-REC FROM PT-TOTP-RESULT                         10290000
103000     .                                                             10300000
103100                                                                   10310000
103200******************************************************************10320000
103300*    5400-BUILD-SEQUENCE-RESULTS                                  10330000
103400*    GRAMMAR IS  01 (02 03* 04) ((02 OR 03) 03* 04)*  -- ONE       10340000
103500*    LEADING CUSTOMER HEADER, THEN ONE OR MORE STATEMENT BLOCKS.  10350000
103600******************************************************************10360000
103700 5400-BUILD-SEQUENCE-RESULTS.                                     10370000
103800     MOVE WS-CUST-ID(WS-CUST-IDX) TO PTQR-CUSTOMER                10380000
103900     PERFORM 5410-MATCH-SEQ-GRAMMAR                               10390000
104000     PERFORM 5420-BUILD-SEQ-TEXT                                  10400000
104100     IF WS-SEQ-VALID                                              10410000
104200         AND WS-SEQ-POS > WS-CUST-SEQ-LEN(WS-CUST-IDX)            10420000
104300         MOVE 'VALID'   TO PTQR-STATUS                           10430000
104400     ELSE                                                         10440000
104500         MOVE 'INVALID' TO PTQR-STATUS                           10450000
104600     END-IF                                                       10460000
104700     MOVE WS-SEQ-TEXT TO PTQR-SEQUENCE                            10470000
104800     WRITE PTSEQR-REC FROM PT-SEQ-RESULT                          10480000
104900     .                                                             10490000
105000                                                                   10500000
105100******************************************************************10510000
105200*    5410-MATCH-SEQ-GRAMMAR                                       10520000
105300*    POSITION A POINTER THROUGH THE CUSTOMER'S CODE TABLE -       10530000
105400*    07-PT230 - ONE STEP PER PARAGRAPH, NO INLINE PERFORM.        10540000
105500******************************************************************10550000
105600 5410-MATCH-SEQ-GRAMMAR.                                          10560000
105700     SET WS-SEQ-VALID TO TRUE                                     10570000
105800     IF WS-CUST-SEQ-LEN(WS-CUST-IDX) = 0                          10580000
105900         SET WS-SEQ-VALID TO FALSE                                10590000
106000     ELSE                                                         10600000
106100         IF WS-CUST-SEQ-CODE(WS-CUST-IDX, 1) NOT = '01'           10610000
106200             SET WS-SEQ-VALID TO FALSE                            10620000
106300         ELSE                                                     10630000
106400             MOVE 2 TO WS-SEQ-POS                                 10640000
106500             PERFORM 5411-MATCH-BLOCK-START                       10650000
106600             PERFORM 5414-MATCH-MORE-BLOCKS                       10660000
106700                     UNTIL NOT WS-SEQ-VALID                       10670000
106800                     OR WS-SEQ-POS > WS-CUST-SEQ-LEN(WS-CUST-IDX) 10680000
106900         END-IF                                                   10690000
107000     END-IF                                                       10700000
107100     .                                                             10710000
107200                                                                  10720000
107300 5411-MATCH-BLOCK-START.                                          10730000
107400*    THE BLOCK RIGHT AFTER THE LEADING '01' MUST OPEN WITH '02'.  10740000
107500     IF WS-SEQ-POS > WS-CUST-SEQ-LEN(WS-CUST-IDX)                 10750000
107600         SET WS-SEQ-VALID TO FALSE                                10760000
107700     ELSE                                                         10770000
107800         IF WS-CUST-SEQ-CODE(WS-CUST-IDX, WS-SEQ-POS) NOT = '02'  10780000
107900             SET WS-SEQ-VALID TO FALSE                            10790000
108000         ELSE                                                     10800000
108100             ADD 1 TO WS-SEQ-POS                                  10810000
108200             PERFORM 5412-MATCH-03-RUN                            10820000
108300             PERFORM 5413-MATCH-04                                10830000
108400         END-IF                                                   10840000
108500     END-IF                                                       10850000
108600     .                                                             10860000
108700                                                                  10870000
108800 5412-MATCH-03-RUN.                                               10880000
108900     PERFORM 5415-CONSUME-ONE-03                                  10890000
109000             UNTIL WS-SEQ-POS > WS-CUST-SEQ-LEN(WS-CUST-IDX)      10900000
109100             OR WS-CUST-SEQ-CODE(WS-CUST-IDX, WS-SEQ-POS)         10910000
109200                     NOT = '03'                                   10920000
109300     .                                                             10930000
109400                                                                  10940000
109500 5413-MATCH-04.                                                   10950000
109600     IF WS-SEQ-POS > WS-CUST-SEQ-LEN(WS-CUST-IDX)                 10960000
109700         SET WS-SEQ-VALID TO FALSE                                10970000
109800     ELSE                                                         10980000
109900         IF WS-CUST-SEQ-CODE(WS-CUST-IDX, WS-SEQ-POS) NOT = '04'  10990000
110000             SET WS-SEQ-VALID TO FALSE                            11000000
110100         ELSE                                                     11010000
110200             ADD 1 TO WS-SEQ-POS                                  11020000
110300         END-IF                                                   11030000
110400     END-IF                                                       11040000
110500     .                                                             11050000
110600                                                                  11060000
110700 5414-MATCH-MORE-BLOCKS.                                          11070000
110800*    A LATER BLOCK MAY OPEN WITH EITHER '02' OR '03'.              11080000
110900     IF WS-CUST-SEQ-CODE(WS-CUST-IDX, WS-SEQ-POS) = '02'          11090000
111000         OR WS-CUST-SEQ-CODE(WS-CUST-IDX, WS-SEQ-POS) = '03'      11100000
111100         ADD 1 TO WS-SEQ-POS                                      11110000
111200         PERFORM 5412-MATCH-03-RUN                                11120000
111300         PERFORM 5413-MATCH-04                                    11130000
111400     ELSE                                                         11140000
111500         SET WS-SEQ-VALID TO FALSE                                11150000
111600     END-IF                                                       11160000
111700     .                                                             11170000
111800                                                                  11180000
111900 5415-CONSUME-ONE-03.                                             11190000
112000     ADD 1 TO WS-SEQ-POS                                          11200000
112100     .                                                             11210000
112200                                                                  11220000
112300******************************************************************11230000
112400*    5420-BUILD-SEQ-TEXT                                          11240000
112500*    THE CUSTOMER'S CODE LIST, '->' JOINED, FOR THE DISPLAY COLUMN11250000
112600******************************************************************11260000
112700 5420-BUILD-SEQ-TEXT.                                             11270000
112800     MOVE SPACES TO WS-SEQ-TEXT                                   11280000
112900     MOVE 1      TO WS-SEQ-PTR                                    11290000
113000     PERFORM 5421-APPEND-ONE-SEQ-CODE                             11300000
113100             VARYING WS-CUST-IDX2 FROM 1 BY 1                     11310000
113200             UNTIL WS-CUST-IDX2 > WS-CUST-SEQ-LEN(WS-CUST-IDX)    11320000
113300     .                                                             11330000
113400                                                                  11340000
113500 5421-APPEND-ONE-SEQ-CODE.                                        11350000
113600     IF WS-CUST-IDX2 > 1                                          11360000
113700         STRING '->' DELIMITED BY SIZE                           11370000
113800                 WS-CUST-SEQ-CODE(WS-CUST-IDX, WS-CUST-IDX2)      11380000
113900                         DELIMITED BY SIZE                        11390000
114000                 INTO WS-SEQ-TEXT                                 11400000
114100                 WITH POINTER WS-SEQ-PTR                         11410000
114200         END-STRING                                                11420000
114300     ELSE                                                         11430000
114400         STRING WS-CUST-SEQ-CODE(WS-CUST-IDX, WS-CUST-IDX2)       11440000
114500                         DELIMITED BY SIZE                        11450000
114600                 INTO WS-SEQ-TEXT                                 11460000
114700                 WITH POINTER WS-SEQ-PTR                         11470000
114800         END-STRING                                                11480000
114900     END-IF                                                        11490000
115000     .                                                             11500000
115020 5000-EXIT.                                                       11502000
115040     EXIT.                                                        11504000
115060                                                                  11506000
115080*************************************************************     11508000
115100*    9900-ABEND-ROUTINE                                           11510000
115120*    PTSTMT COULD NOT BE OPENED - STEP ABENDS RATHER THAN         11512000
115140*    CLOSE OUT SEVEN EMPTY RESULT FILES AS IF THE RUN WERE GOOD.  11514000
115160*************************************************************     11516000
115180 9900-ABEND-ROUTINE.                                              11518000
115200     DISPLAY 'PTVALID - ABEND - PTSTMT INPUT FILE NOT AVAILABLE'  11520000
115220     MOVE 16 TO RETURN-CODE                                       11522000
115240     GOBACK                                                       11524000
115260     .                                                            11526000
115280*                                       END OF PTVALID            11528000
